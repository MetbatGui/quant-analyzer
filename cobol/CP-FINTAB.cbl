000100******************************************************************
000110*    CP-FINTAB                                                  *
000120******************************************************************
000130*    TABLA EN MEMORIA DE DATOS FINANCIEROS - UNA POR METRICA     *
000140*    CARGADA POR 1000-CARGA-FINDAT-I DE PGM_51S-SCRNBAT A PARTIR *
000150*    DEL ARCHIVO FINDATA (LAYOUT CP-FINDAT). LAS 3 TABLAS TIENEN *
000160*    LA MISMA FORMA, UNA POR CADA CODIGO DE METRICA SOPORTADO    *
000170*    (SA = VENTAS, OP = RESULTADO OPERATIVO, NI = RESULTADO NETO)*
000180******************************************************************
000190*    HISTORIAL DE CAMBIOS                                        *
000200*    ---------------------------------------------------------- *
000210*    2011-03-02  MHV  REQ-0301  ALTA DE LA TABLA EN MEMORIA -    *
000220*                               ANTES EL SCREENING RELEIA EL     *
000230*                               ARCHIVO POR CADA ESTRATEGIA      *
000240*    2014-07-21  RAB  REQ-0344  TOPE DE FILAS ELEVADO A 500      *
000250*                               ACCIONES POR METRICA             *
000260******************************************************************
000270 01  TB-DATOS-FINANCIEROS.
000280     03  TB-METRICA-SALES.
000290         05  TB-SALES-CANT       PIC 9(04) COMP VALUE ZEROS.
000300         05  TB-SALES-FILA OCCURS 500 TIMES
000310                           INDEXED BY IX-SALES.
000320             07  TBS-STOCK-NAME  PIC X(20)    VALUE SPACES.
000330             07  TBS-QTR-CANT    PIC 9(02)    VALUE ZEROS.
000340             07  TBS-QTR OCCURS 8 TIMES
000350                           INDEXED BY IX-SALES-QTR.
000360                 09  TBS-QTR-ID      PIC X(07) VALUE SPACES.
000370                 09  TBS-QTR-AMOUNT  PIC S9(11)V9(02) COMP-3
000380                                              VALUE ZEROS.
000390                 09  TBS-QTR-NA-FLAG PIC X(01) VALUE 'N'.
000400     03  TB-METRICA-OPRTG.
000410         05  TB-OPRTG-CANT       PIC 9(04) COMP VALUE ZEROS.
000420         05  TB-OPRTG-FILA OCCURS 500 TIMES
000430                           INDEXED BY IX-OPRTG.
000440             07  TBO-STOCK-NAME  PIC X(20)    VALUE SPACES.
000450             07  TBO-QTR-CANT    PIC 9(02)    VALUE ZEROS.
000460             07  TBO-QTR OCCURS 8 TIMES
000470                           INDEXED BY IX-OPRTG-QTR.
000480                 09  TBO-QTR-ID      PIC X(07) VALUE SPACES.
000490                 09  TBO-QTR-AMOUNT  PIC S9(11)V9(02) COMP-3
000500                                              VALUE ZEROS.
000510                 09  TBO-QTR-NA-FLAG PIC X(01) VALUE 'N'.
000520     03  TB-METRICA-NETIN.
000530         05  TB-NETIN-CANT       PIC 9(04) COMP VALUE ZEROS.
000540         05  TB-NETIN-FILA OCCURS 500 TIMES
000550                           INDEXED BY IX-NETIN.
000560             07  TBN-STOCK-NAME  PIC X(20)    VALUE SPACES.
000570             07  TBN-QTR-CANT    PIC 9(02)    VALUE ZEROS.
000580             07  TBN-QTR OCCURS 8 TIMES
000590                           INDEXED BY IX-NETIN-QTR.
000600                 09  TBN-QTR-ID      PIC X(07) VALUE SPACES.
000610                 09  TBN-QTR-AMOUNT  PIC S9(11)V9(02) COMP-3
000620                                              VALUE ZEROS.
000630                 09  TBN-QTR-NA-FLAG PIC X(01) VALUE 'N'.
000640     03  FILLER                  PIC X(04)    VALUE SPACES.
