000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    SCRNBAT.
000120 AUTHOR.        R. BALBOA.
000130 INSTALLATION.  GERENCIA DE SISTEMAS - MESA DE INVERSIONES.
000140 DATE-WRITTEN.  1990-11-05.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - CIRCULACION RESTRINGIDA.
000170******************************************************************
000180*    SCRNBAT - SCREENING CUANTITATIVO DE ACCIONES POR LOTE       *
000190*    ============================================================
000200*  FUNCIONAMIENTO
000210*  * Cargar en memoria los datos financieros trimestrales de las
000220*    acciones (archivo FINDATA) clasificados por metrica (SA =
000230*    ventas, OP = resultado operativo, NI = resultado neto).
000240*  * Leer las estrategias vigentes (archivo ESTRATEGIAS),
000250*    validando el tipo de regla y los campos obligatorios; las
000260*    estrategias con error se listan y se descartan.
000270*  * Para cada estrategia leida, en orden de archivo, ubicar las
000280*    columnas de trimestre base y objetivo y evaluar todas las
000290*    acciones cargadas para la metrica de la estrategia, delegando
000300*    el calculo de crecimiento al subprograma SCRNCAL.
000310*  * Grabar en el archivo RESULTADOS un registro por cada accion
000320*    aceptada.
000330*  * Emitir el LISTADO DE CORRIDA (FBA 133 bytes) releyendo el
000340*    archivo RESULTADOS, con corte de control por estrategia y
000350*    totales de pie por estrategia.
000360*
000370*  Si una estrategia falla en tiempo de evaluacion (metrica sin
000380*  datos cargados o trimestre inexistente) no se aborta la
000390*  corrida - queda sin acciones aceptadas y se continua con la
000400*  proxima estrategia leida.
000410*
000420*  ESTADISTICAS AL FINAL
000430*    Total de estrategias leidas / validas / con error.
000440*    Total de acciones evaluadas / aceptadas, de toda la corrida.
000450******************************************************************
000460*    HISTORIAL DE CAMBIOS
000470*    ----------------------------------------------------------
000480*    1990-11-05  RAB  REQ-0045  ALTA DEL PROGRAMA ORIGINAL -
000490*                               UNA SOLA METRICA (VENTAS) Y UNA
000500*                               SOLA ESTRATEGIA POR CORRIDA
000510*    1993-08-22  JLC  REQ-0087  SE INCORPORAN LAS METRICAS OP Y
000520*                               NI Y EL CASO DE REVERSION
000530*    1996-05-14  JLC  REQ-0121  SE PERMITEN VARIAS ESTRATEGIAS
000540*                               POR CORRIDA, LEIDAS DE UN NUEVO
000550*                               ARCHIVO DE ESTRATEGIAS; SE AISLA
000560*                               EL CALCULO EN EL SUBPROGRAMA
000570*                               SCRNCAL
000580*    1999-01-08  MHV  REQ-0155  REVISION Y2K - LOS TRIMESTRES SE
000590*                               GUARDAN COMO ETIQUETA ALFANUMERICA
000600*                               AAAA/NQ, NO SE VE AFECTADO
000610*    2003-06-30  JLC  REQ-0201  SE AGREGA EL LISTADO DE ERRORES
000620*                               DE CARGA DE ESTRATEGIAS
000630*    2005-10-19  RAB  REQ-0233  SE AGREGA EL CORTE DE CONTROL POR
000640*                               ESTRATEGIA EN EL LISTADO DE
000650*                               CORRIDA, RELEYENDO RESULTADOS
000660*                               (ANTES SALIA TODO JUNTO)
000670*    2011-03-02  MHV  REQ-0301  LAS TABLAS DE DATOS FINANCIEROS
000680*                               PASAN A MEMORIA (CP-FINTAB) - SE
000690*                               ELIMINA LA RELECTURA DE FINDATA
000700*                               POR CADA ESTRATEGIA
000710*    2014-07-21  RAB  REQ-0344  TOPE DE ACCIONES POR METRICA
000720*                               ELEVADO A 500; UPSI-0 HABILITA LA
000730*                               TRAZA DE SCRNCAL DESDE EL JCL
000740*    2016-02-11  NPS  REQ-0360  METRICA DESCONOCIDA EN FINDATA PASA
000750*                               A ABORTAR LA CORRIDA (ANTES SEGUIA
000760*                               LEYENDO); EL LISTADO YA NO DEPENDE
000770*                               DE QUE RESULTADOS TENGA FILAS - SE
000780*                               ARMA POR TABLA DE ESTRATEGIAS PARA
000790*                               QUE LAS QUE NO ACEPTAN NINGUNA
000800*                               ACCION TAMBIEN SALGAN EN EL LISTADO;
000810*                               SE SACA LA COLUMNA REVERSION Y EL
000820*                               CRECIMIENTO PASA A MOSTRAR EL TEXTO
000830*                               TURNAROUND EN ESE CASO; SE QUITA EL
000840*                               MINIMO EXIGIDO EN CERO COMO CAUSAL
000850*                               DE ESTRATEGIA INCOMPLETA
000860*    2016-03-04  NPS  REQ-0361  SE VALIDA QUE VENGA INFORMADO EL
000870*                               MINIMO DE CRECIMIENTO (ANTES SOLO
000880*                               SE VALIDABAN LOS TRIMESTRES); SE
000890*                               AGREGAN MENSAJES DE ARRANQUE DE
000900*                               CARGA, CANTIDAD DE ESTRATEGIAS
000910*                               CARGADAS Y GRABACION POR ESTRATEGIA;
000920*                               SE CORRIGEN LAS IMAGENES DE IMPRESION
000930*                               DE IMPORTE/CRECIMIENTO DEL LISTADO
000940*                               QUE USABAN COMA COMO SEPARADOR DE
000950*                               DECIMALES SIN TENER DECLARADO
000960*                               DECIMAL-POINT IS COMMA
000970*    2016-03-18  NPS  REQ-0362  SE AMPLIAN IMP-DET-BASE E
000980*                               IMP-DET-TARGET A 11 DIGITOS ENTEROS
000990*                               (COINCIDIENDO CON RS-BASE-AMOUNT Y
001000*                               RS-TARGET-AMOUNT) PARA QUE UN
001010*                               IMPORTE GRANDE NO PIERDA EL DIGITO
001020*                               DE MAYOR ORDEN AL IMPRIMIRSE; SE
001030*                               AMPLIA IMP-DET-CREC POR LA MISMA
001040*                               RAZON; SE AMPLIA EL COMENTARIO DE
001050*                               LA DIVISION PROCEDURE PARA LA
001060*                               REVISION DE MANTENIMIENTO DE ESTE
001070*                               TRIMESTRE
001080******************************************************************
001090
001100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001110 ENVIRONMENT DIVISION.
001120*----------------------------------------------------------------
001130*    CONFIGURATION SECTION - DECLARA EL SWITCH UPSI-0 QUE EL JCL
001140*    ENCIENDE PARA HABILITAR LA TRAZA DE DEPURACION DE SCRNCAL
001150*    (REQ-0344); CON UPSI-0 APAGADO (VALOR '0', EL DE FABRICA DE
001160*    LA PARTICION) LA CORRIDA NO EMITE NINGUN DISPLAY DE TRAZA.
001170*----------------------------------------------------------------
001180 CONFIGURATION SECTION.
001190
001200 SPECIAL-NAMES.
001210     UPSI-0.
001220     88  RUN-CON-TRAZA                     VALUE '1'.
001230     88  RUN-SIN-TRAZA                     VALUE '0'.
001240
001250*----------------------------------------------------------------
001260*    INPUT-OUTPUT SECTION - LOS CUATRO ARCHIVOS DEL PROGRAMA:
001270*    FINDATA Y ESTRATEGIAS DE ENTRADA, RESULTADOS DE SALIDA (Y
001280*    LUEGO RELEIDO PARA EL LISTADO) Y LISTADO DE SALIDA.  CADA
001290*    SELECT TIENE SU PROPIO FILE STATUS DE DOS POSICIONES PARA
001300*    QUE 1000/2000/5000 PUEDAN DIAGNOSTICAR CUALQUIER FALLA DE
001310*    OPEN/READ/WRITE/CLOSE SIN CONFUNDIR UN ARCHIVO CON OTRO.
001320*----------------------------------------------------------------
001330 INPUT-OUTPUT SECTION.
001340 FILE-CONTROL.
001350
001360*    FINDATA - DATOS FINANCIEROS TRIMESTRALES POR ACCION Y METRICA
001370     SELECT FINDATA     ASSIGN TO DDFINDAT
001380     FILE STATUS IS FS-FINDATA.
001390
001400*    ESTRATEGIAS - REGLAS DE SCREENING VIGENTES PARA LA CORRIDA
001410     SELECT ESTRATEGIAS ASSIGN TO DDESTRAT
001420     FILE STATUS IS FS-ESTRAT.
001430
001440*    RESULTADOS - UN REGISTRO POR CADA ACCION ACEPTADA; SE ABRE
001450*    OUTPUT EN 2000-CARGA-ESTRAT-I Y SE VUELVE A ABRIR INPUT EN
001460*    5000-REPORTE-I PARA ARMAR EL LISTADO
001470     SELECT RESULTADOS  ASSIGN TO DDRESULT
001480     FILE STATUS IS FS-RESULT.
001490
001500*    LISTADO - SALIDA IMPRESA FBA DE 133 BYTES (1 DE CONTROL DE
001510*    CARRO + 132 DE DETALLE)
001520     SELECT LISTADO     ASSIGN TO DDLISTA
001530     FILE STATUS IS FS-LISTADO.
001540
001550*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001560 DATA DIVISION.
001570 FILE SECTION.
001580
001590*    FD FINDATA - REGISTRO DE 159 BYTES; EL LAYOUT DE CAMPOS SE
001600*    DESCRIBE EN CP-FINDAT.CBL, QUE SE COPIA MAS ABAJO EN
001610*    WORKING-STORAGE COMO FD-REGISTRO-FINDAT (EL READ ES INTO,
001620*    NO SOBRE EL AREA DE LA FD DIRECTAMENTE).
001630 FD  FINDATA
001640     BLOCK CONTAINS 0 RECORDS
001650     RECORDING MODE IS F.
001660 01  REG-FINDATA             PIC X(159).
001670
001680*    FD ESTRATEGIAS - REGISTRO DE 82 BYTES, LAYOUT EN CP-STRAT.CBL
001690 FD  ESTRATEGIAS
001700     BLOCK CONTAINS 0 RECORDS
001710     RECORDING MODE IS F.
001720 01  REG-ESTRATEGIA          PIC X(082).
001730
001740*    FD RESULTADOS - REGISTRO DE 81 BYTES, LAYOUT EN CP-RESLT.CBL
001750 FD  RESULTADOS
001760     BLOCK CONTAINS 0 RECORDS
001770     RECORDING MODE IS F.
001780 01  REG-RESULTADO           PIC X(081).
001790
001800*    FD LISTADO - REGISTRO DE 133 BYTES (1 BYTE DE CONTROL DE
001810*    CARRO DE IMPRESORA + 132 DE LINEA), LOS REG-LISTADO SE
001820*    ESCRIBEN SIEMPRE "FROM" UNA DE LAS IMAGENES IMP-XXX DE
001830*    WORKING-STORAGE
001840 FD  LISTADO
001850     BLOCK CONTAINS 0 RECORDS
001860     RECORDING MODE IS F.
001870 01  REG-LISTADO             PIC X(133).
001880
001890
001900 WORKING-STORAGE SECTION.
001910*=======================*
001920
001930 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001940*
001950*    NOTA DE MANTENIMIENTO - ESTA SECCION SE ORGANIZA EN BLOQUES
001960*    SEPARADOS POR UN COMENTARIO DE LINEA PUNTEADA, EN EL ORDEN
001970*    EN QUE LOS USA LA PROCEDURE DIVISION: PRIMERO LOS STATUS Y
001980*    SWITCHES DE ARCHIVO, LUEGO LOS CONTADORES DE ESTADISTICA,
001990*    LUEGO LAS IMAGENES DE IMPRESION (01-LEVEL, UNA POR CADA
002000*    LINEA DISTINTA DEL LISTADO), LUEGO LA TABLA DE ESTRATEGIAS Y
002010*    POR ULTIMO EL AREA DE COMUNICACION CON SCRNCAL Y LAS VISTAS
002020*    DE DEPURACION.  UN CAMPO NUEVO SE AGREGA AL BLOQUE QUE LE
002030*    CORRESPONDE POR USO, NO AL FINAL DE LA SECCION.
002040*
002050
002060*----------- STATUS ARCHIVOS  -----------------------------------
002070*    UN FS-XXX DE DOS POSICIONES POR ARCHIVO; '00' = OK, '10' =
002080*    FIN DE ARCHIVO, CUALQUIER OTRO VALOR ES UNA CONDICION DE
002090*    ERROR QUE ABORTA LA CORRIDA (RETURN-CODE 9999).
002100 77  FS-FINDATA              PIC XX       VALUE SPACES.
002110 77  FS-ESTRAT               PIC XX       VALUE SPACES.
002120 77  FS-RESULT               PIC XX       VALUE SPACES.
002130 77  FS-LISTADO              PIC XX       VALUE SPACES.
002140
002150*    SWITCHES DE FIN DE ARCHIVO (INDEPENDIENTES DEL FILE STATUS
002160*    PARA QUE LOS PARRAFOS DE LECTURA PUEDAN DETENER EL PERFORM
002170*    UNTIL SIN VOLVER A COMPARAR EL FS-XXX CRUDO EN CADA PARRAFO
002180*    QUE DEPENDE DE ELLOS)
002190 77  WS-STATUS-FINDAT        PIC X.
002200     88  WS-FIN-FINDAT                    VALUE 'Y'.
002210     88  WS-NO-FIN-FINDAT                 VALUE 'N'.
002220
002230 77  WS-STATUS-ESTRAT        PIC X.
002240     88  WS-FIN-ESTRAT                    VALUE 'Y'.
002250     88  WS-NO-FIN-ESTRAT                 VALUE 'N'.
002260
002270 77  WS-STATUS-RESULT        PIC X.
002280     88  WS-FIN-RESULT                    VALUE 'Y'.
002290     88  WS-NO-FIN-RESULT                 VALUE 'N'.
002300
002310*----------- CONTADORES  ------------------------------------------
002320*    TODOS COMP (BINARIOS) PORQUE SON CONTADORES DE TRABAJO, NUNCA
002330*    SE IMPRIMEN NI SE GRABAN DIRECTAMENTE - SE VUELCAN A
002340*    WS-FORMATO-PRINT PARA MOSTRARSE EN LOS DISPLAY DE PROGRESO Y
002350*    DE CIERRE.
002360 77  WS-FINDAT-LEIDOS-CANT   PIC 9(05) COMP  VALUE ZEROS.
002370 77  WS-FINDAT-DESC-CANT     PIC 9(05) COMP  VALUE ZEROS.
002380 77  WS-ESTRAT-LEIDAS-CANT   PIC 9(05) COMP  VALUE ZEROS.
002390 77  WS-ESTRAT-VALIDAS-CANT  PIC 9(05) COMP  VALUE ZEROS.
002400 77  WS-ESTRAT-ERROR-CANT    PIC 9(05) COMP  VALUE ZEROS.
002410 77  WS-ACC-EVALUADAS-CANT   PIC 9(05) COMP  VALUE ZEROS.
002420 77  WS-ACC-ACEPTADAS-CANT   PIC 9(05) COMP  VALUE ZEROS.
002430*    CAMPO EDITADO COMPARTIDO PARA VOLCAR CUALQUIER CONTADOR A UN
002440*    DISPLAY (LOS DISPLAY DE PROGRESO DE CARGA, LA LINEA "ESTRATEGIA
002450*    GRABADA" Y EL BLOQUE DE ESTADISTICAS DE 9999-FINAL-I)
002460 77  WS-FORMATO-PRINT        PIC ZZZZ9       VALUE ZEROES.
002470
002480*----------- INDICADORES DE PRIMER ERROR --------------------------
002490*    CONTROLA QUE EL TITULO DEL LISTADO DE ERRORES DE CARGA SE
002500*    IMPRIMA UNA SOLA VEZ, EN EL PRIMER RECHAZO DE UNA ESTRATEGIA
002510 77  WS-PRIMER-ERROR-ESTR    PIC X(02)      VALUE 'SI'.
002520*    TEXTO DEL MOTIVO DE RECHAZO, ARMADO POR 2200-VALIDAR-ESTRAT-I
002530*    ANTES DE PERFORM 2900-HANDLE-ERROR-I
002540 77  WS-MESSAGE-ERROR        PIC X(40)      VALUE SPACES.
002550
002560*----------- IMPRESION  --------------------------------------------
002570*    LINEAS DE SEPARACION REUTILIZADAS EN VARIOS PUNTOS DEL
002580*    LISTADO (TITULO DE ERRORES, ENCABEZADO DE DETALLE, CIERRE DE
002590*    SECCION DE ESTRATEGIA)
002600 77  WS-LINE                 PIC X(132)     VALUE ALL '='.
002610 77  WS-LINE2                PIC X(132)     VALUE ALL '-'.
002620 77  WS-SEPARATE             PIC X(132)     VALUE SPACES.
002630
002640*    TITULO GENERAL DEL LISTADO (SE REPITE AL PRINCIPIO DE CADA
002650*    SECCION DE ESTRATEGIA Y DE CADA HOJA DEL LISTADO DE ERRORES,
002660*    SIEMPRE CON AFTER PAGE)
002670 01  IMP-TITULO.
002680     03  FILLER              PIC X(01)      VALUE SPACES.
002690     03  FILLER              PIC X(48)      VALUE
002700                    'SCREENING CUANTITATIVO DE ACCIONES - LISTADO'.
002710     03  FILLER              PIC X(84)      VALUE SPACES.
002720
002730*    SUBTITULO CON EL NOMBRE DE LA ESTRATEGIA EN CURSO (UNO POR
002740*    SECCION, ARMADO EN 5150-SECCION-ESTRATEGIA-I)
002750 01  IMP-SUBTITULO.
002760     03  FILLER              PIC X(01)      VALUE SPACES.
002770     03  FILLER              PIC X(10)      VALUE 'ESTRATEGIA'.
002780     03  FILLER              PIC X(03)      VALUE SPACES.
002790     03  IMP-SUB-NOMBRE      PIC X(30)      VALUE SPACES.
002800     03  FILLER              PIC X(89)      VALUE SPACES.
002810
002820*    ENCABEZADO DE LAS COLUMNAS DE DETALLE (ACCION / IMPORTE BASE /
002830*    IMPORTE OBJETIVO / CRECIMIENTO)
002840 01  IMP-ENCAB-DETALLE.
002850     03  FILLER              PIC X(01)      VALUE SPACES.
002860     03  FILLER              PIC X(20)      VALUE 'ACCION'.
002870     03  FILLER              PIC X(15)      VALUE 'IMPORTE BASE'.
002880     03  FILLER              PIC X(15)      VALUE 'IMPORTE OBJET.'.
002890     03  FILLER              PIC X(13)      VALUE 'CRECIMIENTO'.
002900     03  FILLER              PIC X(69)      VALUE SPACES.
002910
002920*    DETALLE DE UNA ACCION ACEPTADA (5200-DETALLE-I).  IMP-DET-BASE
002930*    E IMP-DET-TARGET SE AMPLIARON A -Z(10)9.99 (REQ-0362) PORQUE
002940*    RECIBEN RS-BASE-AMOUNT/RS-TARGET-AMOUNT, QUE SON S9(11)V9(02)
002950*    EN CP-RESLT.CBL (11 DIGITOS ENTEROS); LA IMAGEN ANTERIOR TENIA
002960*    SOLO 10 POSICIONES DE ENTERO Y RECORTABA EL DIGITO DE MAYOR
002970*    ORDEN DE UN IMPORTE QUE USARA EL ANCHO COMPLETO DEL CAMPO.
002980*    IMP-DET-CREC SE AMPLIO POR LA MISMA RAZON, PARA COINCIDIR CON
002990*    LOS 7 DIGITOS ENTEROS DE RS-GROWTH-PCT (S9(07)V9(04)).  TODAS
003000*    LAS IMAGENES USAN PUNTO COMO SEPARADOR DECIMAL PORQUE EL
003010*    PROGRAMA NO DECLARA DECIMAL-POINT IS COMMA (VER REQ-0360).
003020 01  IMP-REG-DETALLE.
003030     03  FILLER              PIC X(01)      VALUE SPACES.
003040     03  IMP-DET-ACCION      PIC X(20).
003050     03  IMP-DET-BASE        PIC -Z(10)9.99.
003060     03  FILLER              PIC X(01)      VALUE SPACES.
003070     03  IMP-DET-TARGET      PIC -Z(10)9.99.
003080     03  FILLER              PIC X(01)      VALUE SPACES.
003090*    IMP-DET-CREC-ALFA REDEFINES PERMITE MOSTRAR EL LITERAL
003100*    'TURNAROUND' EN LUGAR DEL PORCENTAJE CUANDO RS-TURNAROUND
003110*    VALE 'Y' (VER 5200-DETALLE-I MAS ABAJO); NO HAY UNA COLUMNA
003120*    APARTE DE REVERSION DESDE REQ-0360.
003130     03  IMP-DET-CREC        PIC -Z(06)9.9999.
003140     03  IMP-DET-CREC-ALFA REDEFINES IMP-DET-CREC PIC X(13).
003150     03  FILLER              PIC X(67)      VALUE SPACES.
003160
003170*----------- CABECERA DE SECCION - CANTIDAD DE ACCIONES ACEPTADAS -
003180*    SE IMPRIME EN LUGAR DEL VIEJO PIE DE CORTE (REQ-0360); EL
003190*    NUMERO VIENE DIRECTO DE WS-ESTR-TAB-CANT DE LA ENTRADA DE LA
003200*    TABLA DE ESTRATEGIAS, NO DE UN CONTADOR ACUMULADO DURANTE LA
003210*    RELECTURA DE RESULTADOS.
003220 01  IMP-PASO-CANT.
003230     03  FILLER              PIC X(02)      VALUE SPACES.
003240     03  FILLER              PIC X(03)      VALUE '-> '.
003250     03  IMP-PASO-NUM        PIC ZZZZ9.
003260     03  FILLER              PIC X(01)      VALUE SPACES.
003270     03  FILLER              PIC X(14)      VALUE 'STOCKS PASSED:'.
003280     03  FILLER              PIC X(108)     VALUE SPACES.
003290
003300*    LINEA ALTERNATIVA CUANDO LA ESTRATEGIA NO ACEPTO NINGUNA
003310*    ACCION (WS-ESTR-TAB-CANT = CERO); EN ESE CASO NO SE IMPRIME
003320*    NI EL ENCABEZADO DE DETALLE NI NINGUNA FILA
003330 01  IMP-NO-PASO.
003340     03  FILLER              PIC X(02)      VALUE SPACES.
003350     03  FILLER              PIC X(19)      VALUE
003360                                    '-> NO STOCKS PASSED'.
003370     03  FILLER              PIC X(112)     VALUE SPACES.
003380
003390*    LINEA DE ENCABEZADO DE UNA ESTRATEGIA RECHAZADA EN LA CARGA
003400*    (LISTADO DE ERRORES, REQ-0201)
003410 01  IMP-ESTR-ERROR.
003420     03  FILLER              PIC X(01)      VALUE SPACES.
003430     03  FILLER              PIC X(11)      VALUE 'ESTRATEGIA:'.
003440     03  IMP-ERR-NOMBRE      PIC X(30).
003450     03  FILLER              PIC X(91)      VALUE SPACES.
003460
003470*    LINEA DE MOTIVO DEL RECHAZO, DEBAJO DE IMP-ESTR-ERROR
003480 01  IMP-MJE-ERROR.
003490     03  FILLER              PIC X(04)      VALUE SPACES.
003500     03  FILLER              PIC X(11)      VALUE 'MOTIVO....:'.
003510     03  IMP-MJE-TEXTO       PIC X(40).
003520     03  FILLER              PIC X(78)      VALUE SPACES.
003530
003540*----------- TABLA DE ESTRATEGIAS VALIDAS PARA EL LISTADO (REQ-0360)
003550*    SE ARMA EN 3000-EVALUAR-ESTRATEGIA-I EN EL ORDEN DE LECTURA
003560*    Y PERMITE QUE 5000-REPORTE-I EMITA UNA SECCION POR CADA
003570*    ESTRATEGIA EJECUTADA, INCLUSO LAS QUE NO ACEPTARON NINGUNA
003580*    ACCION (RESULTADOS NO GUARDA FILAS PARA ESAS ESTRATEGIAS).
003590*    200 ENTRADAS ES EL TOPE DE ESTRATEGIAS POR CORRIDA; NO HAY
003600*    HOY UN JOB QUE SE ACERQUE A ESE VOLUMEN.
003610 01  WS-ESTRAT-TABLA.
003620     03  WS-ESTR-TAB-FILA OCCURS 200 TIMES
003630                       INDEXED BY IX-ESTR-TAB.
003640*        NOMBRE DE LA ESTRATEGIA, COPIADO DE ST-NAME AL MOMENTO
003650*        DE ENTRAR A EVALUACION
003660         05  WS-ESTR-TAB-NOMBRE  PIC X(30)     VALUE SPACES.
003670*        CANTIDAD DE ACCIONES ACEPTADAS POR ESTA ESTRATEGIA;
003680*        ARRANCA EN CERO Y SE INCREMENTA EN 3400-ACEPTAR-ACCION-I
003690         05  WS-ESTR-TAB-CANT    PIC 9(05) COMP VALUE ZEROS.
003700         05  FILLER              PIC X(05)     VALUE SPACES.
003710
003720*    INDICE DE LA ENTRADA DE LA TABLA QUE CORRESPONDE A LA
003730*    ESTRATEGIA QUE SE ESTA EVALUANDO EN ESTE MOMENTO
003740 77  WS-ESTR-TAB-IX-ACTUAL   PIC 9(04) COMP    VALUE ZEROS.
003750
003760*----------- ESTRATEGIA VIGENTE Y UBICACION DE COLUMNAS -----------
003770*    COPIA DE TRABAJO DE LOS CAMPOS DE LA ESTRATEGIA QUE SE ESTA
003780*    EVALUANDO, TOMADA DE ST-REGISTRO-ESTRATEGIA UNA SOLA VEZ AL
003790*    ENTRAR A 3000-EVALUAR-ESTRATEGIA-I; SE USA ASI EN LUGAR DE
003800*    REFERENCIAR ST-XXX DIRECTAMENTE PORQUE ESE AREA SE SOBRESCRIBE
003810*    CON EL SIGUIENTE READ DE ESTRATEGIAS ANTES DE TERMINAR DE
003820*    EVALUAR TODAS LAS ACCIONES DE LA ESTRATEGIA ACTUAL.
003830 01  WS-ESTR-VIGENTE.
003840     03  WS-ESTR-NOMBRE          PIC X(30)    VALUE SPACES.
003850     03  WS-ESTR-METRICA         PIC X(02)    VALUE SPACES.
003860     03  WS-ESTR-BASE-QTR        PIC X(07)    VALUE SPACES.
003870     03  WS-ESTR-TARGET-QTR      PIC X(07)    VALUE SPACES.
003880     03  WS-ESTR-MINIMO          PIC S9(03)V9(04) COMP-3
003890                                               VALUE ZEROS.
003900     03  FILLER                  PIC X(15)    VALUE SPACES.
003910
003920*    COLUMNA (INDICE DE TRIMESTRE, 1 A 8) DONDE SE ENCONTRARON EL
003930*    TRIMESTRE BASE Y EL TRIMESTRE OBJETIVO DE LA ESTRATEGIA
003940*    VIGENTE, UNA VEZ QUE 3200-UBICAR-COLUMNAS-I LOS BUSCO EN LA
003950*    PRIMERA FILA DE LA TABLA DE LA METRICA
003960 01  WS-UBICACION-TRABAJO.
003970     03  WS-UBIC-COL-BASE        PIC 9(02) COMP  VALUE ZEROS.
003980     03  WS-UBIC-COL-TARGET      PIC 9(02) COMP  VALUE ZEROS.
003990     03  WS-UBIC-ENCONTRADO      PIC X(01)       VALUE 'N'.
004000         88  WS-UBIC-OK                          VALUE 'S'.
004010         88  WS-UBIC-NO-OK                       VALUE 'N'.
004020     03  FILLER                  PIC X(05)       VALUE SPACES.
004030
004040*----------- AREA DE COMUNICACION CON SCRNCAL ----------------------
004050*    ARMADA UNA VEZ POR CADA ACCION EVALUADA (3110/3120/3130) Y
004060*    PASADA POR CALL USING A SCRNCAL; A LA VUELTA DEL CALL LOS
004070*    CAMPOS WS-CALL-GROWTH-PCT/WS-CALL-TURNAROUND/WS-CALL-APROBADO
004080*    TRAEN EL RESULTADO DEL CALCULO (VER 3300-EVALUAR-ACCION-I).
004090 01  WS-AREA-LLAMADA.
004100     03  WS-CALL-BASE-AMOUNT     PIC S9(11)V9(02) COMP-3
004110                                               VALUE ZEROS.
004120     03  WS-CALL-BASE-NA         PIC X(01)    VALUE 'N'.
004130     03  WS-CALL-TARGET-AMOUNT   PIC S9(11)V9(02) COMP-3
004140                                               VALUE ZEROS.
004150     03  WS-CALL-TARGET-NA       PIC X(01)    VALUE 'N'.
004160     03  WS-CALL-MINIMO          PIC S9(03)V9(04) COMP-3
004170                                               VALUE ZEROS.
004180     03  WS-CALL-GROWTH-PCT      PIC S9(07)V9(04) COMP-3
004190                                               VALUE ZEROS.
004200     03  WS-CALL-TURNAROUND      PIC X(01)    VALUE 'N'.
004210     03  WS-CALL-APROBADO        PIC X(01)    VALUE 'N'.
004220         88  WS-CALL-STOCK-APROBADO             VALUE 'S'.
004230     03  WS-CALL-TRAZA           PIC X(01)    VALUE 'N'.
004240     03  FILLER                  PIC X(10)    VALUE SPACES.
004250
004260*    NOMBRE DEL SUBPROGRAMA A CALLAR (LITERAL EN UN CAMPO PARA
004270*    QUE UN CAMBIO DE NOMBRE DE MODULO SOLO TOQUE ESTA LINEA) Y
004280*    NOMBRE DE LA ACCION QUE SE ESTA EVALUANDO EN ESTE MOMENTO
004290 77  WS-PGM-SCRNCAL          PIC X(08)     VALUE 'SCRNCAL'.
004300 77  WS-STOCK-CORRIENTE      PIC X(20)     VALUE SPACES.
004310
004320*----------- VISTAS DE DEPURACION (REQ-0201) -----------------------
004330*    SE MUESTRAN EN CONSOLA CUANDO 3200-UBICAR-COLUMNAS-I NO
004340*    ENCUENTRA EL TRIMESTRE PEDIDO POR LA ESTRATEGIA; EL REDEFINES
004350*    A NIVEL BYTE EVITA DEPENDER DE UNA CLAUSULA DISPLAY-EDITADA
004360*    SOBRE UN CAMPO EMPACADO PARA MOSTRAR SU CONTENIDO CRUDO.
004370 01  WS-DIAG-ESTRATEGIA.
004380     03  WS-DIAG-ESTR-NUM        PIC S9(03)V9(04) COMP-3
004390                                               VALUE ZEROS.
004400     03  FILLER                  PIC X(01)    VALUE SPACES.
004410 01  WS-DIAG-ESTRATEGIA-CRUDO REDEFINES WS-DIAG-ESTRATEGIA.
004420     03  WS-DIAG-ESTR-BYTES      PIC X(04).
004430     03  FILLER                  PIC X(01).
004440
004450*    CANTIDAD DE FILAS CARGADAS DE LA METRICA DE LA ESTRATEGIA,
004460*    PARA LA MISMA LINEA DE DIAGNOSTICO
004470 01  WS-DIAG-CANT-FILAS.
004480     03  WS-DIAG-CANT-NUM        PIC 9(04) COMP VALUE ZEROS.
004490     03  FILLER                  PIC X(01)    VALUE SPACES.
004500 01  WS-DIAG-CANT-FILAS-CRUDO REDEFINES WS-DIAG-CANT-FILAS.
004510     03  WS-DIAG-CANT-BYTES      PIC X(02).
004520     03  FILLER                  PIC X(01).
004530
004540*    IMPORTE INVOLUCRADO EN UN ERROR DE GRABACION DE RESULTADOS
004550*    (4000-GRABAR-RESULT-I)
004560 01  WS-DIAG-RESULTADO.
004570     03  WS-DIAG-RES-NUM         PIC S9(11)V9(02) COMP-3
004580                                               VALUE ZEROS.
004590     03  FILLER                  PIC X(01)    VALUE SPACES.
004600 01  WS-DIAG-RESULTADO-CRUDO REDEFINES WS-DIAG-RESULTADO.
004610     03  WS-DIAG-RES-BYTES       PIC X(07).
004620     03  FILLER                  PIC X(01).
004630
004640 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
004650
004660*----------------------------------------------------------------
004670*    COPYBOOKS DE LOS TRES REGISTROS DE ARCHIVO (FINDATA,
004680*    ESTRATEGIAS, RESULTADOS) Y DE LAS TABLAS EN MEMORIA DE LAS
004690*    TRES METRICAS FINANCIERAS (VENTAS, RESULTADO OPERATIVO,
004700*    RESULTADO NETO).  EL DETALLE FIELD-A-FIELD DE CADA LAYOUT
004710*    ESTA COMENTADO EN EL PROPIO MIEMBRO COPY, NO ACA.
004720*----------------------------------------------------------------
004730*//////////////////////////////////////////////////////////////
004740     COPY CP-FINDAT.
004750     COPY CP-FINTAB.
004760     COPY CP-STRAT.
004770     COPY CP-RESLT.
004780*//////////////////////////////////////////////////////////////
004790
004800
004810*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004820 PROCEDURE DIVISION.
004830*    MAPA DE NUMERACION DE PARRAFOS DE ESTE PROGRAMA (COSTUMBRE
004840*    DEL AREA - EL PRIMER DIGITO AGRUPA POR ETAPA DE LA CORRIDA):
004850*       1000-1231   CARGA EN MEMORIA DE FINDATA (LECTURA UNICA,
004860*                   CLASIFICACION POR METRICA Y COPIA A LAS TRES
004870*                   TABLAS TB-SALES/TB-OPRTG/TB-NETIN)
004880*       2000-2900   CARGA Y VALIDACION DE ESTRATEGIAS, INCLUYENDO
004890*                   EL LISTADO DE ESTRATEGIAS RECHAZADAS
004900*       3000-3400   EVALUACION DE UNA ESTRATEGIA VALIDA CONTRA SU
004910*                   METRICA, CALCULO EN SCRNCAL Y ACEPTACION DE
004920*                   LA ACCION QUE APROBO
004930*       4000        GRABACION DEL REGISTRO DE RESULTADO
004940*       5000-5200   RELECTURA DE RESULTADOS Y EMISION DEL LISTADO
004950*                   FINAL, UNA SECCION POR ESTRATEGIA
004960*       9999        ESTADISTICAS DE CIERRE
004970*    CADA PARRAFO ...-I TIENE SU PAR ...-F. EXIT (CONVENCION DEL
004980*    AREA PARA PERFORM ... THRU ...; NO SE USA PERFORM INLINE NI
004990*    EN NINGUN PUNTO DE ESTE PROGRAMA)
005000
005010*----------------------------------------------------------------
005020*    MAIN-PROGRAM-INICIO - SECUENCIA UNICA Y LINEAL DE LA
005030*    CORRIDA, SIN GO TO NI CONDICIONALES: CARGA LOS DATOS
005040*    FINANCIEROS, CARGA Y EVALUA LAS ESTRATEGIAS (LO QUE INCLUYE
005050*    GRABAR RESULTADOS), EMITE EL LISTADO Y CIERRA CON LAS
005060*    ESTADISTICAS.  SI CUALQUIER PASO ANTERIOR DEJO
005070*    RETURN-CODE EN 9999 LOS SIGUIENTES PASOS SE SIGUEN
005080*    EJECUTANDO IGUAL (CADA PARRAFO PROTEGE SUS PROPIAS
005090*    OPERACIONES CON SUS PROPIOS SWITCHES DE FIN DE ARCHIVO), PERO
005100*    EL JCL VE EL RETURN-CODE MAS ALTO AL TERMINAR EL PASO.
005110 MAIN-PROGRAM-INICIO.
005120*    LOS CUATRO PERFORM SE EJECUTAN SIEMPRE EN ESTE ORDEN, UNA
005130*    SOLA VEZ CADA UNO, SIN CONDICIONALES A ESTE NIVEL - LA UNICA
005140*    FORMA DE SALTEAR TRABAJO ES INTERNA A CADA PARRAFO (POR
005150*    EJEMPLO, 2200-VALIDAR-ESTRAT-I NO EVALUA UNA ESTRATEGIA QUE
005160*    NO PASO LA VALIDACION)
005170
005180*    PASO 1 - CARGA TODA LA METRICA FINANCIERA EN LAS TRES TABLAS
005190     PERFORM 1000-CARGA-FINDAT-I THRU 1000-CARGA-FINDAT-F
005200*    PASO 2 - CARGA, VALIDA Y EVALUA CADA ESTRATEGIA, GRABANDO EN
005210*    RESULTADOS A MEDIDA QUE SE APRUEBA CADA ACCION
005220     PERFORM 2000-CARGA-ESTRAT-I THRU 2000-CARGA-ESTRAT-F
005230*    PASO 3 - RELEE RESULTADOS Y EMITE EL LISTADO FINAL
005240     PERFORM 5000-REPORTE-I      THRU 5000-REPORTE-F
005250*    PASO 4 - ESTADISTICAS DE CIERRE EN CONSOLA
005260     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
005270
005280*    GOBACK PORQUE EL PROGRAMA TERMINA EL PASO DE JCL; NO ES UNA
005290*    SUBRUTINA CALLADA (A DIFERENCIA DE SCRNCAL, QUE USA GOBACK
005300*    PARA VOLVER A ESTE PROGRAMA).
005310 MAIN-PROGRAM-FINAL. GOBACK.
005320
005330
005340*---- CARGA EN MEMORIA DE LOS DATOS FINANCIEROS --------------------
005350*    1000-CARGA-FINDAT-I ABRE FINDATA, LEE TODO EL ARCHIVO UNA
005360*    SOLA VEZ (REQ-0301 - ANTES SE RELEIA POR CADA ESTRATEGIA) Y
005370*    CLASIFICA CADA FILA EN LA TABLA DE SU METRICA (SALES, OPRTG
005380*    O NETIN) SEGUN FD-METRIC-CODE.  SI EL OPEN FALLA, EL SWITCH
005390*    DE FIN DE ARCHIVO YA QUEDA EN 'Y' Y EL PERFORM UNTIL DE MAS
005400*    ABAJO NO LLEGA A ENTRAR NI UNA VEZ.
005410 1000-CARGA-FINDAT-I.
005420
005430*    SE ENCIENDE EL SWITCH EN 'NO FIN' ANTES DE ABRIR EL ARCHIVO;
005440*    SI EL OPEN FALLA MAS ABAJO EL SWITCH SE VUELVE A APAGAR EN
005450*    LA MISMA RAMA DEL IF, ASI EL PERFORM UNTIL DE MAS ABAJO NUNCA
005460*    LLEGA A EJECUTAR 1200-CLASIFICAR-METRICA-I CON UN ARCHIVO QUE
005470*    NO SE PUDO ABRIR.
005480     SET WS-NO-FIN-FINDAT TO TRUE
005490
005500     OPEN INPUT FINDATA
005510     IF FS-FINDATA IS NOT EQUAL '00' THEN
005520        DISPLAY '* ERROR EN OPEN FINDATA = ' FS-FINDATA
005530        MOVE 9999 TO RETURN-CODE
005540        SET WS-FIN-FINDAT TO TRUE
005550     ELSE
005560*       LINEA DE ARRANQUE DE ETAPA - PERMITE UBICAR EN EL LOG DE
005570*       CONSOLA EN QUE MOMENTO DE LA CORRIDA SE ENTRA A CARGAR
005580*       LOS DATOS FINANCIEROS (REQ-0361)
005590        DISPLAY '* SCRNBAT - INICIA CARGA DE DATOS FINANCIEROS'
005600     END-IF
005610
005620     PERFORM 1100-LEER-FINDAT-I THRU 1100-LEER-FINDAT-F
005630
005640*    EL PERFORM UNTIL RECORRE TODO EL ARCHIVO; CADA VUELTA
005650*    CLASIFICA UNA FILA Y LEE LA SIGUIENTE AL FINAL DEL PROPIO
005660*    PARRAFO 1200 (VER MAS ABAJO), NO ACA
005670     PERFORM 1200-CLASIFICAR-METRICA-I
005680             THRU 1200-CLASIFICAR-METRICA-F
005690        UNTIL WS-FIN-FINDAT
005700
005710     CLOSE FINDATA
005720     IF FS-FINDATA IS NOT EQUAL '00' THEN
005730        DISPLAY '* ERROR EN CLOSE FINDATA = ' FS-FINDATA
005740        MOVE 9999 TO RETURN-CODE
005750     END-IF.
005760
005770 1000-CARGA-FINDAT-F. EXIT.
005780
005790
005800*---- LECTURA SECUENCIAL DEL ARCHIVO FINDATA ------------------------
005810*    UN READ POR INVOCACION; EVALUATE SOBRE EL FILE STATUS
005820*    DISTINGUE LOS TRES DESENLACES POSIBLES: LECTURA OK (SUMA AL
005830*    CONTADOR DE LEIDOS), FIN DE ARCHIVO ('10', ENCIENDE EL
005840*    SWITCH) Y CUALQUIER OTRO CODIGO (ERROR DE E/S, ABORTA LA
005850*    CORRIDA).  ESTE PARRAFO SE INVOCA TANTO DESDE 1000 (PRIMERA
005860*    LECTURA) COMO DESDE EL FINAL DE 1200 (LECTURAS SIGUIENTES).
005870 1100-LEER-FINDAT-I.
005880
005890*    LECTURA SECUENCIAL SIMPLE, UN REGISTRO POR LLAMADA - LOS TRES
005900*    DESENLACES POSIBLES DEL FILE STATUS SE TRATAN POR SEPARADO
005910     READ FINDATA INTO FD-REGISTRO-FINDAT
005920
005930     EVALUATE FS-FINDATA
005940*       '00' = LECTURA OK, SUMA AL CONTADOR DE LEIDOS (ES DISTINTO
005950*       DEL CONTADOR DE CLASIFICADOS QUE LLEVA 1200)
005960        WHEN '00'
005970           ADD 1 TO WS-FINDAT-LEIDOS-CANT
005980        WHEN '10'
005990           SET WS-FIN-FINDAT TO TRUE
006000        WHEN OTHER
006010           DISPLAY '* ERROR EN LECTURA FINDATA = ' FS-FINDATA
006020           MOVE 9999 TO RETURN-CODE
006030           SET WS-FIN-FINDAT TO TRUE
006040     END-EVALUATE.
006050
006060 1100-LEER-FINDAT-F. EXIT.
006070
006080
006090*---- CLASIFICA EL REGISTRO LEIDO EN LA TABLA DE SU METRICA --------
006100*    EVALUATE SOBRE FD-METRIC-CODE: SA (VENTAS), OP (RESULTADO
006110*    OPERATIVO) Y NI (RESULTADO NETO) SUMAN 1 A LA CANTIDAD DE
006120*    FILAS DE SU PROPIA TABLA, POSICIONAN EL INDICE EN LA NUEVA
006130*    FILA Y COPIAN LA FILA COMPLETA (LOS 8 TRIMESTRES) CON EL
006140*    PARRAFO 121X-COPIAR-FILA CORRESPONDIENTE.  UN CODIGO DE
006150*    METRICA QUE NO SEA NINGUNO DE LOS TRES ABORTA LA CORRIDA
006160*    (REQ-0360 - ANTES SOLO SE CONTABA Y SE SEGUIA LEYENDO, LO
006170*    QUE PODIA DEJAR UNA TABLA INCOMPLETA SIN QUE NADIE LO NOTARA).
006180 1200-CLASIFICAR-METRICA-I.
006190
006200     EVALUATE FD-METRIC-CODE
006210*       VENTAS - SUMA A LA CANTIDAD DE FILAS DE TB-SALES,
006220*       POSICIONA EL INDICE EN LA NUEVA FILA Y COPIA LOS 8
006230*       TRIMESTRES CON 1210-COPIAR-FILA-SALES-I
006240        WHEN 'SA'
006250           ADD 1 TO TB-SALES-CANT
006260           SET IX-SALES TO TB-SALES-CANT
006270           PERFORM 1210-COPIAR-FILA-SALES-I
006280              THRU 1210-COPIAR-FILA-SALES-F
006290
006300*       RESULTADO OPERATIVO - ANALOGO A 'SA', SOBRE TB-OPRTG
006310        WHEN 'OP'
006320           ADD 1 TO TB-OPRTG-CANT
006330           SET IX-OPRTG TO TB-OPRTG-CANT
006340           PERFORM 1220-COPIAR-FILA-OPRTG-I
006350              THRU 1220-COPIAR-FILA-OPRTG-F
006360
006370*       RESULTADO NETO - ANALOGO A 'SA', SOBRE TB-NETIN
006380        WHEN 'NI'
006390           ADD 1 TO TB-NETIN-CANT
006400           SET IX-NETIN TO TB-NETIN-CANT
006410           PERFORM 1230-COPIAR-FILA-NETIN-I
006420              THRU 1230-COPIAR-FILA-NETIN-F
006430
006440*       CODIGO DE METRICA DESCONOCIDO - SE MUESTRA EL VALOR CRUDO
006450*       RECIBIDO (FD-CRUDO-TIPO, VISTA REDEFINES DE CP-FINDAT) Y
006460*       SE ABORTA IGUAL QUE UNA FALLA DE OPEN
006470        WHEN OTHER
006480           DISPLAY '* CODIGO DE METRICA DESCONOCIDO = '
006490                                                 FD-CRUDO-TIPO
006500           ADD 1 TO WS-FINDAT-DESC-CANT
006510           MOVE 9999 TO RETURN-CODE
006520           SET WS-FIN-FINDAT TO TRUE
006530     END-EVALUATE
006540
006550*    SIGUIENTE LECTURA - SI WS-FIN-FINDAT QUEDO EN 'Y' (FIN DE
006560*    ARCHIVO O CODIGO DESCONOCIDO), EL PERFORM UNTIL DE
006570*    1000-CARGA-FINDAT-I NO VUELVE A ENTRAR
006580     PERFORM 1100-LEER-FINDAT-I THRU 1100-LEER-FINDAT-F.
006590
006600 1200-CLASIFICAR-METRICA-F. EXIT.
006610
006620
006630*---- COPIA LA FILA LEIDA A LA TABLA DE VENTAS ----------------------
006640*    COPIA EL NOMBRE DE LA ACCION Y LA CANTIDAD DE TRIMESTRES
006650*    INFORMADOS, LUEGO RECORRE LOS 8 TRIMESTRES DE LA FILA CON
006660*    1211-COPIAR-TRIM-SALES-I (PERFORM VARYING, SIN PERFORM
006670*    INLINE, SEGUN LA COSTUMBRE DEL AREA)
006680 1210-COPIAR-FILA-SALES-I.
006690*    IX-SALES YA APUNTA A LA NUEVA FILA (LO POSICIONO
006700*    1200-CLASIFICAR-METRICA-I ANTES DE LLAMAR A ESTE PARRAFO)
006710
006720     MOVE FD-STOCK-NAME  TO TBS-STOCK-NAME (IX-SALES)
006730     MOVE FD-QTR-COUNT   TO TBS-QTR-CANT   (IX-SALES)
006740
006750     PERFORM 1211-COPIAR-TRIM-SALES-I THRU 1211-COPIAR-TRIM-SALES-F
006760        VARYING IX-SALES-QTR FROM 1 BY 1
006770           UNTIL IX-SALES-QTR IS GREATER THAN 8.
006780
006790 1210-COPIAR-FILA-SALES-F. EXIT.
006800
006810
006820*---- COPIA UN TRIMESTRE DE LA FILA DE VENTAS ------------------------
006830*    COPIA LA ETIQUETA DE TRIMESTRE (AAAA/NQ), EL IMPORTE Y EL
006840*    INDICADOR DE "NO DISPONIBLE" DE UNA POSICION DE TRIMESTRE A
006850*    LA FILA CORRESPONDIENTE DE LA TABLA EN MEMORIA
006860 1211-COPIAR-TRIM-SALES-I.
006870*    LOS TRES MOVE COPIAN LA ETIQUETA DE TRIMESTRE (AAAA/NQ), EL
006880*    IMPORTE Y EL INDICADOR DE NO-DISPONIBLE DE LA POSICION
006890*    IX-SALES-QTR DE FD-REGISTRO-FINDAT A LA POSICION EQUIVALENTE
006900*    DE LA FILA IX-SALES DE LA TABLA TB-SALES; SE REPITE UNA VEZ
006910*    POR CADA TRIMESTRE INFORMADO (1 A 8), CONTROLADO POR EL
006920*    PERFORM VARYING DE 1210-COPIAR-FILA-SALES-I
006930
006940     MOVE FD-QTR-ID      (IX-SALES-QTR)
006950                   TO TBS-QTR-ID      (IX-SALES IX-SALES-QTR)
006960     MOVE FD-QTR-AMOUNT  (IX-SALES-QTR)
006970                   TO TBS-QTR-AMOUNT  (IX-SALES IX-SALES-QTR)
006980     MOVE FD-QTR-NA-FLAG (IX-SALES-QTR)
006990                   TO TBS-QTR-NA-FLAG (IX-SALES IX-SALES-QTR).
007000
007010 1211-COPIAR-TRIM-SALES-F. EXIT.
007020
007030
007040*---- COPIA LA FILA LEIDA A LA TABLA DE RESULTADO OPERATIVO ---------
007050*    MISMO TRATAMIENTO QUE 1210-COPIAR-FILA-SALES-I, PERO SOBRE
007060*    LA TABLA DEL RESULTADO OPERATIVO (METRICA OP)
007070 1220-COPIAR-FILA-OPRTG-I.
007080*    IX-OPRTG YA APUNTA A LA NUEVA FILA, POSICIONADO POR
007090*    1200-CLASIFICAR-METRICA-I
007100
007110     MOVE FD-STOCK-NAME  TO TBO-STOCK-NAME (IX-OPRTG)
007120     MOVE FD-QTR-COUNT   TO TBO-QTR-CANT   (IX-OPRTG)
007130
007140     PERFORM 1221-COPIAR-TRIM-OPRTG-I THRU 1221-COPIAR-TRIM-OPRTG-F
007150        VARYING IX-OPRTG-QTR FROM 1 BY 1
007160           UNTIL IX-OPRTG-QTR IS GREATER THAN 8.
007170
007180 1220-COPIAR-FILA-OPRTG-F. EXIT.
007190
007200
007210*---- COPIA UN TRIMESTRE DE LA FILA DE RESULTADO OPERATIVO -----------
007220*    ANALOGO A 1211-COPIAR-TRIM-SALES-I PARA LA TABLA TB-OPRTG
007230 1221-COPIAR-TRIM-OPRTG-I.
007240*    ANALOGO A 1211-COPIAR-TRIM-SALES-I, PERO SOBRE LA TABLA
007250*    TB-OPRTG Y LOS SUBINDICES IX-OPRTG/IX-OPRTG-QTR; VER LA
007260*    NOTA DE ESE PARRAFO PARA EL DETALLE DE LOS TRES CAMPOS
007270
007280     MOVE FD-QTR-ID      (IX-OPRTG-QTR)
007290                   TO TBO-QTR-ID      (IX-OPRTG IX-OPRTG-QTR)
007300     MOVE FD-QTR-AMOUNT  (IX-OPRTG-QTR)
007310                   TO TBO-QTR-AMOUNT  (IX-OPRTG IX-OPRTG-QTR)
007320     MOVE FD-QTR-NA-FLAG (IX-OPRTG-QTR)
007330                   TO TBO-QTR-NA-FLAG (IX-OPRTG IX-OPRTG-QTR).
007340
007350 1221-COPIAR-TRIM-OPRTG-F. EXIT.
007360
007370
007380*---- COPIA LA FILA LEIDA A LA TABLA DE RESULTADO NETO --------------
007390*    MISMO TRATAMIENTO, PARA LA TABLA DEL RESULTADO NETO (METRICA
007400*    NI)
007410 1230-COPIAR-FILA-NETIN-I.
007420*    IX-NETIN YA APUNTA A LA NUEVA FILA, POSICIONADO POR
007430*    1200-CLASIFICAR-METRICA-I
007440
007450     MOVE FD-STOCK-NAME  TO TBN-STOCK-NAME (IX-NETIN)
007460     MOVE FD-QTR-COUNT   TO TBN-QTR-CANT   (IX-NETIN)
007470
007480     PERFORM 1231-COPIAR-TRIM-NETIN-I THRU 1231-COPIAR-TRIM-NETIN-F
007490        VARYING IX-NETIN-QTR FROM 1 BY 1
007500           UNTIL IX-NETIN-QTR IS GREATER THAN 8.
007510
007520 1230-COPIAR-FILA-NETIN-F. EXIT.
007530
007540
007550*---- COPIA UN TRIMESTRE DE LA FILA DE RESULTADO NETO ----------------
007560*    ANALOGO A 1211-COPIAR-TRIM-SALES-I PARA LA TABLA TB-NETIN
007570 1231-COPIAR-TRIM-NETIN-I.
007580*    ANALOGO A 1211-COPIAR-TRIM-SALES-I, PERO SOBRE LA TABLA
007590*    TB-NETIN Y LOS SUBINDICES IX-NETIN/IX-NETIN-QTR
007600
007610     MOVE FD-QTR-ID      (IX-NETIN-QTR)
007620                   TO TBN-QTR-ID      (IX-NETIN IX-NETIN-QTR)
007630     MOVE FD-QTR-AMOUNT  (IX-NETIN-QTR)
007640                   TO TBN-QTR-AMOUNT  (IX-NETIN IX-NETIN-QTR)
007650     MOVE FD-QTR-NA-FLAG (IX-NETIN-QTR)
007660                   TO TBN-QTR-NA-FLAG (IX-NETIN IX-NETIN-QTR).
007670
007680 1231-COPIAR-TRIM-NETIN-F. EXIT.
007690
007700
007710*---- APERTURA, CARGA Y VALIDACION DE LAS ESTRATEGIAS VIGENTES -----
007720*    2000-CARGA-ESTRAT-I ABRE LOS TRES ARCHIVOS QUE FALTABAN
007730*    (ESTRATEGIAS DE ENTRADA, RESULTADOS Y LISTADO DE SALIDA),
007740*    RECORRE TODO EL ARCHIVO DE ESTRATEGIAS VALIDANDO CADA
007750*    REGISTRO (2200-VALIDAR-ESTRAT-I, QUE A SU VEZ EVALUA LAS
007760*    ESTRATEGIAS VALIDAS CONTRA LA METRICA CARGADA) Y DEJA
007770*    ABIERTO RESULTADOS PARA QUE 3400-ACEPTAR-ACCION-I PUEDA IR
007780*    GRABANDO A MEDIDA QUE SE EVALUA CADA ESTRATEGIA - EL ARCHIVO
007790*    SE CIERRA RECIEN AL FINAL DE ESTE MISMO PARRAFO.
007800 2000-CARGA-ESTRAT-I.
007810
007820*    ANALOGO A 1000-CARGA-FINDAT-I PERO SOBRE EL ARCHIVO DE
007830*    ESTRATEGIAS, Y ADEMAS ABRE LOS DOS ARCHIVOS DE SALIDA DE
007840*    ESTA ETAPA (RESULTADOS Y LISTADO)
007850     SET WS-NO-FIN-ESTRAT TO TRUE
007860
007870     OPEN INPUT ESTRATEGIAS
007880     IF FS-ESTRAT IS NOT EQUAL '00' THEN
007890        DISPLAY '* ERROR EN OPEN ESTRATEGIAS = ' FS-ESTRAT
007900        MOVE 9999 TO RETURN-CODE
007910        SET WS-FIN-ESTRAT TO TRUE
007920     ELSE
007930*       LINEA DE ARRANQUE DE ETAPA, IGUAL QUE LA DE FINDATA MAS
007940*       ARRIBA (REQ-0361)
007950        DISPLAY '* SCRNBAT - INICIA CARGA DE ESTRATEGIAS'
007960     END-IF
007970
007980*    RESULTADOS SE ABRE EN OUTPUT ACA PORQUE 3400-ACEPTAR-ACCION-I
007990*    GRABA A MEDIDA QUE CADA ESTRATEGIA SE EVALUA, NO AL FINAL DE
008000*    LA CORRIDA; SE VUELVE A ABRIR EN INPUT MAS ADELANTE, EN
008010*    5000-REPORTE-I, PARA RELEERLO Y ARMAR EL LISTADO
008020     OPEN OUTPUT RESULTADOS
008030     IF FS-RESULT IS NOT EQUAL '00' THEN
008040        DISPLAY '* ERROR EN OPEN RESULTADOS = ' FS-RESULT
008050        MOVE 9999 TO RETURN-CODE
008060        SET WS-FIN-ESTRAT TO TRUE
008070     END-IF
008080
008090     OPEN OUTPUT LISTADO
008100     IF FS-LISTADO IS NOT EQUAL '00' THEN
008110        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
008120        MOVE 9999 TO RETURN-CODE
008130        SET WS-FIN-ESTRAT TO TRUE
008140     END-IF
008150
008160     PERFORM 2100-LEER-ESTRAT-I THRU 2100-LEER-ESTRAT-F
008170
008180*    EL PERFORM UNTIL RECORRE TODO EL ARCHIVO DE ESTRATEGIAS; CADA
008190*    VUELTA VALIDA UN REGISTRO, LO EVALUA SI ES VALIDO Y LEE EL
008200*    SIGUIENTE AL FINAL DE 2200 (NO ACA, IGUAL QUE EN LA CARGA DE
008210*    FINDATA)
008220     PERFORM 2200-VALIDAR-ESTRAT-I THRU 2200-VALIDAR-ESTRAT-F
008230        UNTIL WS-FIN-ESTRAT
008240
008250*    LINEA DE PROGRESO CON LA CANTIDAD DE ESTRATEGIAS QUE PASARON
008260*    LA VALIDACION, IMPRESA APENAS TERMINA LA CARGA Y ANTES DE
008270*    CERRAR EL ARCHIVO (REQ-0361) - NO SE ESPERA AL BLOQUE DE
008280*    ESTADISTICAS DE 9999-FINAL-I PORQUE ESE BLOQUE SOLO SE VE AL
008290*    FINAL DE TODA LA CORRIDA, DESPUES DE IMPRIMIR EL LISTADO
008300     MOVE WS-ESTRAT-VALIDAS-CANT TO WS-FORMATO-PRINT
008310     DISPLAY '* SCRNBAT - ESTRATEGIAS CARGADAS = ' WS-FORMATO-PRINT
008320
008330     CLOSE ESTRATEGIAS
008340     IF FS-ESTRAT IS NOT EQUAL '00' THEN
008350        DISPLAY '* ERROR EN CLOSE ESTRATEGIAS = ' FS-ESTRAT
008360        MOVE 9999 TO RETURN-CODE
008370     END-IF
008380
008390*    RESULTADOS SE CIERRA ACA (TERMINO LA ESCRITURA); 5000-REPORTE-I
008400*    LO VUELVE A ABRIR EN INPUT PARA LA RELECTURA DEL LISTADO
008410     CLOSE RESULTADOS
008420     IF FS-RESULT IS NOT EQUAL '00' THEN
008430        DISPLAY '* ERROR EN CLOSE RESULTADOS = ' FS-RESULT
008440        MOVE 9999 TO RETURN-CODE
008450     END-IF.
008460
008470 2000-CARGA-ESTRAT-F. EXIT.
008480
008490
008500*---- LECTURA SECUENCIAL DEL ARCHIVO DE ESTRATEGIAS -----------------
008510*    MISMO PATRON DE 1100-LEER-FINDAT-I: UN READ, EVALUATE SOBRE
008520*    EL FILE STATUS, TRES DESENLACES (OK / FIN DE ARCHIVO / ERROR)
008530 2100-LEER-ESTRAT-I.
008540
008550     READ ESTRATEGIAS INTO ST-REGISTRO-ESTRATEGIA
008560
008570     EVALUATE FS-ESTRAT
008580*       '00' = LECTURA OK, SE CUENTA LA ESTRATEGIA LEIDA (LEIDA
008590*       NO ES SINONIMO DE VALIDA - ESO LO DECIDE 2200)
008600        WHEN '00'
008610           ADD 1 TO WS-ESTRAT-LEIDAS-CANT
008620        WHEN '10'
008630           SET WS-FIN-ESTRAT TO TRUE
008640        WHEN OTHER
008650           DISPLAY '* ERROR EN LECTURA ESTRATEGIAS = ' FS-ESTRAT
008660           MOVE 9999 TO RETURN-CODE
008670           SET WS-FIN-ESTRAT TO TRUE
008680     END-EVALUATE.
008690
008700 2100-LEER-ESTRAT-F. EXIT.
008710
008720
008730*---- VALIDA EL TIPO DE REGLA Y LOS CAMPOS OBLIGATORIOS -------------
008740*    UNICO TIPO DE ESTRATEGIA VIGENTE ES QOQ-GROWTH; CUALQUIER
008750*    OTRO VALOR DE ST-TYPE SE RECHAZA DIRECTAMENTE POR EL WHEN
008760*    OTHER DE ABAJO.  PARA QOQ-GROWTH SE VALIDAN, EN ORDEN Y CON
008770*    ANIDAMIENTO (NO SE SIGUE VALIDANDO LO QUE VIENE DESPUES SI
008780*    YA FALLO UNA CONDICION ANTERIOR):
008790*      1) EL NOMBRE NO PUEDE ESTAR EN BLANCO
008800*      2) EL CODIGO DE METRICA DEBE SER SA, OP O NI
008810*      3) LOS DOS TRIMESTRES (BASE Y OBJETIVO) NO PUEDEN ESTAR
008820*         EN BLANCO
008830*      4) EL MINIMO DE CRECIMIENTO EXIGIDO DEBE ESTAR INFORMADO
008840*         (REQ-0361 - SE AGREGA ESTE CUARTO CHEQUEO; UN MINIMO
008850*         EN CERO ES UN VALOR VALIDO Y NO CAE ACA, SOLO CAE UN
008860*         REGISTRO QUE NUNCA TUVO EL CAMPO PERFORADO, DETECTADO
008870*         POR ST-CRUDO-MINIMO = SPACES EN LA VISTA CRUDA DE
008880*         CP-STRAT.CBL)
008890*    UNA ESTRATEGIA QUE PASA LAS CUATRO VALIDACIONES SUMA AL
008900*    CONTADOR DE VALIDAS Y ENTRA A EVALUACION (3000); UNA QUE
008910*    FALLA CUALQUIERA DE ELLAS SE LISTA Y SE DESCARTA
008920*    (2900-HANDLE-ERROR-I), SIN LLEGAR NUNCA A EVALUACION.
008930 2200-VALIDAR-ESTRAT-I.
008940*    CUATRO VALIDACIONES ANIDADAS, EN ORDEN DE MAS GENERAL A MAS
008950*    ESPECIFICA: TIPO DE ESTRATEGIA SOPORTADO, NOMBRE NO VACIO,
008960*    CODIGO DE METRICA CONOCIDO Y, POR ULTIMO, LOS CAMPOS PROPIOS
008970*    DE QOQ-GROWTH (TRIMESTRES Y MINIMO); LA PRIMERA QUE FALLA
008980*    ARMA EL MENSAJE Y DELEGA A 2900-HANDLE-ERROR-I, SIN SEGUIR
008990*    EVALUANDO LAS RESTANTES
009000
009010     EVALUATE ST-TYPE
009020        WHEN 'QOQ-GROWTH'
009030*          VALIDACION 1 - NOMBRE OBLIGATORIO, ES LA CLAVE QUE
009040*          IDENTIFICA A LA ESTRATEGIA EN TODO EL RESTO DEL
009050*          PROGRAMA (WS-ESTRAT-TABLA, RS-STRATEGY-NAME, ETC.)
009060           IF ST-NAME IS EQUAL SPACES THEN
009070              MOVE 'EL NOMBRE DE LA ESTRATEGIA ESTA VACIO'
009080                                          TO WS-MESSAGE-ERROR
009090              PERFORM 2900-HANDLE-ERROR-I THRU 2900-HANDLE-ERROR-F
009100           ELSE
009110*             VALIDACION 2 - EL CODIGO DE METRICA DEBE SER UNO DE
009120*             LOS TRES SOPORTADOS POR LAS TABLAS EN MEMORIA
009130              IF ST-METRIC-CODE IS EQUAL 'SA' OR
009140                 ST-METRIC-CODE IS EQUAL 'OP' OR
009150                 ST-METRIC-CODE IS EQUAL 'NI' THEN
009160*                VALIDACION 3 - LOS DOS TRIMESTRES SON OBLIGATORIOS
009170*                PARA QUE 3200-UBICAR-COLUMNAS-I TENGA ALGO QUE
009180*                BUSCAR
009190                 IF ST-BASE-QTR   IS EQUAL SPACES OR
009200                    ST-TARGET-QTR IS EQUAL SPACES THEN
009210                    MOVE 'FALTA TRIMESTRE BASE O TRIMESTRE OBJET.'
009220                                          TO WS-MESSAGE-ERROR
009230                    PERFORM 2900-HANDLE-ERROR-I
009240                                          THRU 2900-HANDLE-ERROR-F
009250                 ELSE
009260*                   ST-CRUDO-MINIMO ES LA VISTA REDEFINES DE LOS
009270*                   4 BYTES CRUDOS DE ST-MIN-GROWTH-PCT (VER
009280*                   CP-STRAT.CBL); UN REGISTRO CUYO MINIMO NUNCA
009290*                   SE PERFORO LLEGA CON ESOS BYTES EN BLANCOS,
009300*                   NO CON UN VALOR EMPACADO VALIDO - POR ESO NO
009310*                   SE COMPARA ST-MIN-GROWTH-PCT CONTRA CERO ACA
009320                    IF ST-CRUDO-MINIMO IS EQUAL SPACES THEN
009330                       MOVE 'FALTA EL MINIMO DE CRECIMIENTO EXIGIDO'
009340                                          TO WS-MESSAGE-ERROR
009350                       PERFORM 2900-HANDLE-ERROR-I
009360                                          THRU 2900-HANDLE-ERROR-F
009370                    ELSE
009380                       ADD 1 TO WS-ESTRAT-VALIDAS-CANT
009390                       PERFORM 3000-EVALUAR-ESTRATEGIA-I
009400                          THRU 3000-EVALUAR-ESTRATEGIA-F
009410                    END-IF
009420                 END-IF
009430              ELSE
009440                 MOVE 'CODIGO DE METRICA INVALIDO'
009450                                          TO WS-MESSAGE-ERROR
009460                 PERFORM 2900-HANDLE-ERROR-I
009470                                          THRU 2900-HANDLE-ERROR-F
009480              END-IF
009490           END-IF
009500
009510*       TIPO DE ESTRATEGIA NO SOPORTADO - HOY EL UNICO TIPO
009520*       VIGENTE ES QOQ-GROWTH; ESTE WHEN QUEDA LISTO PARA EL DIA
009530*       QUE SE AGREGUE UN SEGUNDO TIPO DE REGLA
009540        WHEN OTHER
009550           MOVE 'TIPO DE ESTRATEGIA NO SOPORTADO'
009560                                          TO WS-MESSAGE-ERROR
009570           PERFORM 2900-HANDLE-ERROR-I THRU 2900-HANDLE-ERROR-F
009580     END-EVALUATE
009590
009600*    SIGUIENTE LECTURA - SEA CUAL SEA EL RESULTADO DE LA
009610*    VALIDACION, SE SIGUE CON LA PROXIMA ESTRATEGIA DEL ARCHIVO
009620     PERFORM 2100-LEER-ESTRAT-I THRU 2100-LEER-ESTRAT-F.
009630
009640 2200-VALIDAR-ESTRAT-F. EXIT.
009650
009660
009670*---- LISTA EL DETALLE DE UNA ESTRATEGIA RECHAZADA ------------------
009680*    IMPRIME EL TITULO DEL LISTADO DE ERRORES UNA SOLA VEZ (EN EL
009690*    PRIMER RECHAZO DE LA CORRIDA, CONTROLADO POR
009700*    WS-PRIMER-ERROR-ESTR) Y LUEGO EL NOMBRE DE LA ESTRATEGIA Y EL
009710*    MOTIVO DEL RECHAZO ARMADO POR 2200-VALIDAR-ESTRAT-I
009720 2900-HANDLE-ERROR-I.
009730*    EL TITULO SOLO SE IMPRIME LA PRIMERA VEZ QUE ESTE PARRAFO SE
009740*    EJECUTA EN TODA LA CORRIDA - WS-PRIMER-ERROR-ESTR ARRANCA EN
009750*    'SI' (VER WORKING-STORAGE) Y SE APAGA A 'NO' EN CUANTO SE
009760*    IMPRIME UNA VEZ, ASI LAS SIGUIENTES ESTRATEGIAS RECHAZADAS SE
009770*    AGREGAN DEBAJO DEL MISMO TITULO SIN REPETIRLO
009780
009790     IF WS-PRIMER-ERROR-ESTR IS EQUAL 'SI' THEN
009800        MOVE 'NO' TO WS-PRIMER-ERROR-ESTR
009810        WRITE REG-LISTADO FROM IMP-TITULO        AFTER PAGE
009820        WRITE REG-LISTADO FROM WS-LINE            AFTER 1
009830     END-IF
009840
009850*    NOMBRE DE LA ESTRATEGIA RECHAZADA (TOMADO DIRECTO DEL
009860*    REGISTRO DE ENTRADA, NO DE WS-ESTR-NOMBRE, PORQUE UNA
009870*    ESTRATEGIA RECHAZADA NUNCA LLEGA A COPIARSE A WS-ESTR-VIGENTE)
009880*    Y MOTIVO ARMADO POR EL WHEN CORRESPONDIENTE DE
009890*    2200-VALIDAR-ESTRAT-I
009900     MOVE ST-NAME          TO IMP-ERR-NOMBRE
009910     MOVE WS-MESSAGE-ERROR TO IMP-MJE-TEXTO
009920
009930     WRITE REG-LISTADO FROM IMP-ESTR-ERROR         AFTER 1
009940     WRITE REG-LISTADO FROM IMP-MJE-ERROR          AFTER 1
009950
009960*    CONTADOR QUE SALE IMPRESO EN LAS ESTADISTICAS FINALES DE
009970*    9999-FINAL-I
009980     ADD 1 TO WS-ESTRAT-ERROR-CANT.
009990
010000 2900-HANDLE-ERROR-F. EXIT.
010010
010020
010030*---- EVALUACION DE UNA ESTRATEGIA VALIDA CONTRA SU METRICA ---------
010040*    PUNTO DE ENTRADA UNICO POR CADA ESTRATEGIA VALIDA: COPIA LOS
010050*    CAMPOS DE LA ESTRATEGIA A WS-ESTR-VIGENTE (PORQUE EL AREA DE
010060*    ST-REGISTRO-ESTRATEGIA SE VA A SOBRESCRIBIR CON EL PROXIMO
010070*    READ ANTES DE TERMINAR DE EVALUAR TODAS LAS ACCIONES DE ESTA
010080*    ESTRATEGIA), AGREGA UNA ENTRADA A WS-ESTRAT-TABLA CON EL
010090*    NOMBRE Y CONTADOR EN CERO (PARA QUE 5000-REPORTE-I TENGA LA
010100*    LISTA COMPLETA DE ESTRATEGIAS EJECUTADAS AUNQUE ESTA NO
010110*    ACEPTE NINGUNA ACCION), UBICA LAS COLUMNAS DE TRIMESTRE Y,
010120*    SI LAS ENCONTRO, RECORRE TODA LA METRICA EVALUANDO CADA
010130*    ACCION.
010140 3000-EVALUAR-ESTRATEGIA-I.
010150
010160     MOVE ST-NAME            TO WS-ESTR-NOMBRE
010170     MOVE ST-METRIC-CODE     TO WS-ESTR-METRICA
010180     MOVE ST-BASE-QTR        TO WS-ESTR-BASE-QTR
010190     MOVE ST-TARGET-QTR      TO WS-ESTR-TARGET-QTR
010200     MOVE ST-MIN-GROWTH-PCT  TO WS-ESTR-MINIMO
010210
010220*    LA ENTRADA DE LA TABLA DE ESTRATEGIAS USA EL MISMO NUMERO DE
010230*    ORDEN QUE EL CONTADOR DE ESTRATEGIAS VALIDAS (1RA VALIDA =
010240*    ENTRADA 1, 2DA VALIDA = ENTRADA 2, ETC.)
010250     MOVE WS-ESTRAT-VALIDAS-CANT TO WS-ESTR-TAB-IX-ACTUAL
010260     MOVE WS-ESTR-NOMBRE TO WS-ESTR-TAB-NOMBRE (WS-ESTR-TAB-IX-ACTUAL)
010270     MOVE ZEROS          TO WS-ESTR-TAB-CANT   (WS-ESTR-TAB-IX-ACTUAL)
010280
010290     SET WS-UBIC-NO-OK TO TRUE
010300     PERFORM 3200-UBICAR-COLUMNAS-I THRU 3200-UBICAR-COLUMNAS-F
010310
010320*    SI NO SE ENCONTRARON LAS DOS COLUMNAS (TRIMESTRE INEXISTENTE
010330*    EN LA TABLA DE LA METRICA) LA ESTRATEGIA QUEDA SIN NINGUNA
010340*    ACCION EVALUADA, PERO LA CORRIDA CONTINUA CON LA PROXIMA
010350*    ESTRATEGIA - NO SE ABORTA EL JOB POR ESTE MOTIVO
010360     IF WS-UBIC-OK THEN
010370        PERFORM 3100-EVALUAR-UNA-I THRU 3100-EVALUAR-UNA-F
010380     ELSE
010390        DISPLAY '* ESTRATEGIA SIN TRIMESTRES DISPONIBLES = '
010400                                                 WS-ESTR-NOMBRE
010410     END-IF
010420
010430*    LINEA DE "GRABACION" DE LA ESTRATEGIA - SE EMITE UNA VEZ POR
010440*    ESTRATEGIA, AL TERMINAR DE EVALUAR TODAS SUS ACCIONES (Y DE
010450*    HABER GRABADO EN RESULTADOS, VIA 3400, LAS QUE HAYAN
010460*    APROBADO), CON LA CANTIDAD FINAL DE ACCIONES ACEPTADAS
010470*    TOMADA DIRECTO DE WS-ESTRAT-TABLA (REQ-0361)
010480     MOVE WS-ESTR-TAB-CANT (WS-ESTR-TAB-IX-ACTUAL) TO WS-FORMATO-PRINT
010490     DISPLAY '* ESTRATEGIA GRABADA = ' WS-ESTR-NOMBRE
010500              ' ACCIONES ACEPTADAS = ' WS-FORMATO-PRINT.
010510
010520 3000-EVALUAR-ESTRATEGIA-F. EXIT.
010530
010540
010550*---- RECORRE LA TABLA DE LA METRICA DE LA ESTRATEGIA VIGENTE -------
010560*    DESPACHA SEGUN LA METRICA DE LA ESTRATEGIA VIGENTE Y RECORRE
010570*    TODAS LAS FILAS CARGADAS DE ESA TABLA (PERFORM VARYING DE 1
010580*    HASTA LA CANTIDAD DE FILAS DE LA TABLA); CADA VUELTA EVALUA
010590*    UNA SOLA ACCION CONTRA LA ESTRATEGIA VIGENTE.
010600 3100-EVALUAR-UNA-I.
010610
010620*    LA VARYING RECORRE TODA LA TABLA DE LA METRICA CARGADA EN 1000
010630*    (1 HASTA LA CANTIDAD DE FILAS DE ESA TABLA), UNA FILA POR
010640*    VUELTA, SIN SALTEAR NINGUNA - NO HAY CORTE ANTICIPADO
010650     EVALUATE WS-ESTR-METRICA
010660        WHEN 'SA'
010670           PERFORM 3110-EVALUAR-UNA-SALES-I
010680              THRU 3110-EVALUAR-UNA-SALES-F
010690              VARYING IX-SALES FROM 1 BY 1
010700                 UNTIL IX-SALES IS GREATER THAN TB-SALES-CANT
010710
010720*       ANALOGO PARA RESULTADO OPERATIVO, VIA TB-OPRTG-CANT
010730        WHEN 'OP'
010740           PERFORM 3120-EVALUAR-UNA-OPRTG-I
010750              THRU 3120-EVALUAR-UNA-OPRTG-F
010760              VARYING IX-OPRTG FROM 1 BY 1
010770                 UNTIL IX-OPRTG IS GREATER THAN TB-OPRTG-CANT
010780
010790*       ANALOGO PARA RESULTADO NETO, VIA TB-NETIN-CANT
010800        WHEN 'NI'
010810           PERFORM 3130-EVALUAR-UNA-NETIN-I
010820              THRU 3130-EVALUAR-UNA-NETIN-F
010830              VARYING IX-NETIN FROM 1 BY 1
010840                 UNTIL IX-NETIN IS GREATER THAN TB-NETIN-CANT
010850     END-EVALUATE.
010860
010870 3100-EVALUAR-UNA-F. EXIT.
010880
010890
010900*---- EVALUA UNA FILA DE LA TABLA DE VENTAS --------------------------
010910*    ARMA WS-AREA-LLAMADA CON EL NOMBRE DE LA ACCION Y LOS DOS
010920*    IMPORTES (BASE Y OBJETIVO, CON SUS RESPECTIVOS INDICADORES DE
010930*    NO DISPONIBLE) TOMADOS DE LAS COLUMNAS YA UBICADAS POR
010940*    3200-UBICAR-COLUMNAS-I, SUMA AL CONTADOR DE ACCIONES
010950*    EVALUADAS Y DELEGA EL CALCULO A 3300-EVALUAR-ACCION-I
010960 3110-EVALUAR-UNA-SALES-I.
010970*    CAMPO POR CAMPO: EL NOMBRE DE LA ACCION SE GUARDA EN
010980*    WS-STOCK-CORRIENTE (LO USA 3400 SI LA ACCION RESULTA
010990*    APROBADA); LOS DOS IMPORTES Y SUS DOS INDICADORES DE
011000*    NO-DISPONIBLE SE TOMAN DE LA COLUMNA BASE (WS-UBIC-COL-BASE)
011010*    Y DE LA COLUMNA OBJETIVO (WS-UBIC-COL-TARGET) YA UBICADAS
011020*    POR 3200-UBICAR-COLUMNAS-I PARA LA ESTRATEGIA VIGENTE
011030
011040*    NOMBRE DE LA ACCION Y COLUMNA BASE (IMPORTE + INDICADOR N/D)
011050     MOVE TBS-STOCK-NAME (IX-SALES)      TO WS-STOCK-CORRIENTE
011060     MOVE TBS-QTR-AMOUNT (IX-SALES WS-UBIC-COL-BASE)
011070                                          TO WS-CALL-BASE-AMOUNT
011080     MOVE TBS-QTR-NA-FLAG (IX-SALES WS-UBIC-COL-BASE)
011090                                          TO WS-CALL-BASE-NA
011100*    COLUMNA OBJETIVO (IMPORTE + INDICADOR N/D)
011110     MOVE TBS-QTR-AMOUNT (IX-SALES WS-UBIC-COL-TARGET)
011120                                          TO WS-CALL-TARGET-AMOUNT
011130     MOVE TBS-QTR-NA-FLAG (IX-SALES WS-UBIC-COL-TARGET)
011140                                          TO WS-CALL-TARGET-NA
011150
011160     ADD 1 TO WS-ACC-EVALUADAS-CANT
011170     PERFORM 3300-EVALUAR-ACCION-I THRU 3300-EVALUAR-ACCION-F.
011180
011190 3110-EVALUAR-UNA-SALES-F. EXIT.
011200
011210
011220*---- EVALUA UNA FILA DE LA TABLA DE RESULTADO OPERATIVO -------------
011230*    ANALOGO A 3110-EVALUAR-UNA-SALES-I, SOBRE LA TABLA TB-OPRTG
011240 3120-EVALUAR-UNA-OPRTG-I.
011250*    ANALOGO A 3110-EVALUAR-UNA-SALES-I, SOBRE LA TABLA TB-OPRTG Y
011260*    LOS SUBINDICES IX-OPRTG/WS-UBIC-COL-BASE/WS-UBIC-COL-TARGET
011270
011280*    NOMBRE DE LA ACCION Y COLUMNA BASE (IMPORTE + INDICADOR N/D)
011290     MOVE TBO-STOCK-NAME (IX-OPRTG)      TO WS-STOCK-CORRIENTE
011300     MOVE TBO-QTR-AMOUNT (IX-OPRTG WS-UBIC-COL-BASE)
011310                                          TO WS-CALL-BASE-AMOUNT
011320     MOVE TBO-QTR-NA-FLAG (IX-OPRTG WS-UBIC-COL-BASE)
011330                                          TO WS-CALL-BASE-NA
011340*    COLUMNA OBJETIVO (IMPORTE + INDICADOR N/D)
011350     MOVE TBO-QTR-AMOUNT (IX-OPRTG WS-UBIC-COL-TARGET)
011360                                          TO WS-CALL-TARGET-AMOUNT
011370     MOVE TBO-QTR-NA-FLAG (IX-OPRTG WS-UBIC-COL-TARGET)
011380                                          TO WS-CALL-TARGET-NA
011390
011400     ADD 1 TO WS-ACC-EVALUADAS-CANT
011410     PERFORM 3300-EVALUAR-ACCION-I THRU 3300-EVALUAR-ACCION-F.
011420
011430 3120-EVALUAR-UNA-OPRTG-F. EXIT.
011440
011450
011460*---- EVALUA UNA FILA DE LA TABLA DE RESULTADO NETO -------------------
011470*    ANALOGO A 3110-EVALUAR-UNA-SALES-I, SOBRE LA TABLA TB-NETIN
011480 3130-EVALUAR-UNA-NETIN-I.
011490*    ANALOGO A 3110-EVALUAR-UNA-SALES-I, SOBRE LA TABLA TB-NETIN Y
011500*    LOS SUBINDICES IX-NETIN/WS-UBIC-COL-BASE/WS-UBIC-COL-TARGET
011510
011520*    NOMBRE DE LA ACCION Y COLUMNA BASE (IMPORTE + INDICADOR N/D)
011530     MOVE TBN-STOCK-NAME (IX-NETIN)      TO WS-STOCK-CORRIENTE
011540     MOVE TBN-QTR-AMOUNT (IX-NETIN WS-UBIC-COL-BASE)
011550                                          TO WS-CALL-BASE-AMOUNT
011560     MOVE TBN-QTR-NA-FLAG (IX-NETIN WS-UBIC-COL-BASE)
011570                                          TO WS-CALL-BASE-NA
011580*    COLUMNA OBJETIVO (IMPORTE + INDICADOR N/D)
011590     MOVE TBN-QTR-AMOUNT (IX-NETIN WS-UBIC-COL-TARGET)
011600                                          TO WS-CALL-TARGET-AMOUNT
011610     MOVE TBN-QTR-NA-FLAG (IX-NETIN WS-UBIC-COL-TARGET)
011620                                          TO WS-CALL-TARGET-NA
011630
011640     ADD 1 TO WS-ACC-EVALUADAS-CANT
011650     PERFORM 3300-EVALUAR-ACCION-I THRU 3300-EVALUAR-ACCION-F.
011660
011670 3130-EVALUAR-UNA-NETIN-F. EXIT.
011680
011690
011700*---- UBICA LAS COLUMNAS DE TRIMESTRE BASE Y OBJETIVO ----------------
011710*    BUSCA, EN LA PRIMERA FILA CARGADA DE LA TABLA DE LA METRICA
011720*    VIGENTE, LAS DOS ETIQUETAS DE TRIMESTRE PEDIDAS POR LA
011730*    ESTRATEGIA (WS-ESTR-BASE-QTR Y WS-ESTR-TARGET-QTR); TODAS
011740*    LAS ACCIONES DE UNA MISMA METRICA COMPARTEN EL MISMO ORDEN DE
011750*    TRIMESTRES, POR ESO BASTA CON MIRAR LA PRIMERA FILA (INDICE
011760*    1).  SI LA TABLA DE LA METRICA ESTA VACIA (NINGUNA FILA
011770*    CARGADA DE ESA METRICA EN FINDATA) NO SE INTENTA LA BUSQUEDA
011780*    Y LA ESTRATEGIA QUEDA SIN COLUMNAS UBICADAS.
011790 3200-UBICAR-COLUMNAS-I.
011800
011810     MOVE ZEROS TO WS-UBIC-COL-BASE WS-UBIC-COL-TARGET
011820
011830     EVALUATE WS-ESTR-METRICA
011840*       SI TB-SALES-CANT ES CERO (NINGUNA FILA DE VENTAS CARGADA
011850*       DESDE FINDATA) NO SE INTENTA LA BUSQUEDA Y LA ESTRATEGIA
011860*       QUEDA SIN COLUMNAS UBICADAS
011870        WHEN 'SA'
011880           IF TB-SALES-CANT IS GREATER THAN ZEROS THEN
011890              PERFORM 3210-UBICAR-COLUMNAS-SALES-I
011900                 THRU 3210-UBICAR-COLUMNAS-SALES-F
011910           END-IF
011920
011930*       ANALOGO PARA RESULTADO OPERATIVO, SOBRE TB-OPRTG-CANT
011940        WHEN 'OP'
011950           IF TB-OPRTG-CANT IS GREATER THAN ZEROS THEN
011960              PERFORM 3220-UBICAR-COLUMNAS-OPRTG-I
011970                 THRU 3220-UBICAR-COLUMNAS-OPRTG-F
011980           END-IF
011990
012000*       ANALOGO PARA RESULTADO NETO, SOBRE TB-NETIN-CANT
012010        WHEN 'NI'
012020           IF TB-NETIN-CANT IS GREATER THAN ZEROS THEN
012030              PERFORM 3230-UBICAR-COLUMNAS-NETIN-I
012040                 THRU 3230-UBICAR-COLUMNAS-NETIN-F
012050           END-IF
012060     END-EVALUATE
012070
012080*    SOLO SE CONSIDERA "UBICADA" SI SE ENCONTRARON LAS DOS
012090*    COLUMNAS; SI FALTA CUALQUIERA DE LAS DOS SE MUESTRA UNA
012100*    LINEA DE DIAGNOSTICO EN CONSOLA CON EL MINIMO EXIGIDO Y LA
012110*    CANTIDAD DE FILAS DE LA METRICA, USANDO LAS VISTAS CRUDAS DE
012120*    WORKING-STORAGE (REQ-0201) PARA NO DEPENDER DE UN DISPLAY
012130*    EDITADO SOBRE UN CAMPO EMPACADO
012140     IF WS-UBIC-COL-BASE IS GREATER THAN ZEROS AND
012150        WS-UBIC-COL-TARGET IS GREATER THAN ZEROS THEN
012160        SET WS-UBIC-OK TO TRUE
012170*    LAS DOS COLUMNAS SON MAYOR A CERO SOLO SI 3210/3220/3230
012180*    ENCONTRARON TANTO EL TRIMESTRE BASE COMO EL OBJETIVO
012190     ELSE
012200*    NO SE UBICO UN TRIMESTRE - SE ARMA EL DIAGNOSTICO A PARTIR DE
012210*    LAS VISTAS CRUDAS ANTES DE EMITIRLO POR CONSOLA
012220        MOVE ST-MIN-GROWTH-PCT TO WS-DIAG-ESTR-NUM
012230*    LA METRICA VIGENTE DEFINE DE QUE TABLA SE TOMA LA CANTIDAD
012240*    DE FILAS CARGADAS PARA EL MENSAJE DE DIAGNOSTICO
012250        EVALUATE WS-ESTR-METRICA
012260           WHEN 'SA'
012270              MOVE TB-SALES-CANT TO WS-DIAG-CANT-NUM
012280           WHEN 'OP'
012290              MOVE TB-OPRTG-CANT TO WS-DIAG-CANT-NUM
012300           WHEN 'NI'
012310              MOVE TB-NETIN-CANT TO WS-DIAG-CANT-NUM
012320        END-EVALUATE
012330        DISPLAY '* NO SE UBICO TRIMESTRE - ESTRATEGIA = '
012340                                             WS-ESTR-NOMBRE
012350        DISPLAY '* COD. DEPURACION MINIMO = ' WS-DIAG-ESTR-BYTES
012360                 ' FILAS DE LA METRICA = ' WS-DIAG-CANT-BYTES
012370     END-IF.
012380
012390 3200-UBICAR-COLUMNAS-F. EXIT.
012400
012410
012420*---- BUSCA LAS ETIQUETAS DE TRIMESTRE EN LA PRIMERA FILA - VENTAS --
012430*    RECORRE LOS TRIMESTRES INFORMADOS EN LA PRIMERA FILA DE
012440*    VENTAS (TBS-QTR-CANT (1)) COMPARANDO CADA UNO CONTRA LAS DOS
012450*    ETIQUETAS PEDIDAS POR LA ESTRATEGIA
012460 3210-UBICAR-COLUMNAS-SALES-I.
012470
012480     PERFORM 3211-COMPARAR-TRIM-SALES-I
012490        THRU 3211-COMPARAR-TRIM-SALES-F
012500        VARYING IX-SALES-QTR FROM 1 BY 1
012510           UNTIL IX-SALES-QTR IS GREATER THAN TBS-QTR-CANT (1).
012520
012530 3210-UBICAR-COLUMNAS-SALES-F. EXIT.
012540
012550
012560*---- COMPARA UN TRIMESTRE DE LA PRIMERA FILA DE VENTAS --------------
012570*    SI LA ETIQUETA DE ESTE TRIMESTRE COINCIDE CON EL TRIMESTRE
012580*    BASE PEDIDO, GUARDA SU POSICION; LO MISMO PARA EL TRIMESTRE
012590*    OBJETIVO (NO SON EXCLUYENTES ENTRE SI, UNA MISMA ETIQUETA NO
012600*    DEBERIA COINCIDIR CON LAS DOS PERO EL PARRAFO NO LO IMPIDE)
012610 3211-COMPARAR-TRIM-SALES-I.
012620*    IX-SALES-QTR CORRE DE 1 A TBS-QTR-CANT (1), CONTROLADO POR
012630*    EL PERFORM VARYING DE 3210-UBICAR-COLUMNAS-SALES-I; LOS DOS
012640*    IF SON INDEPENDIENTES PORQUE EL TRIMESTRE BASE Y EL
012650*    TRIMESTRE OBJETIVO PUEDEN CAER EN CUALQUIER ORDEN DENTRO DE
012660*    LA FILA
012670
012680*    PRIMER IF: COINCIDE CON EL TRIMESTRE BASE
012690     IF TBS-QTR-ID (1 IX-SALES-QTR) IS EQUAL WS-ESTR-BASE-QTR
012700        SET WS-UBIC-COL-BASE TO IX-SALES-QTR
012710     END-IF
012720*    SEGUNDO IF: COINCIDE CON EL TRIMESTRE OBJETIVO
012730     IF TBS-QTR-ID (1 IX-SALES-QTR) IS EQUAL WS-ESTR-TARGET-QTR
012740        SET WS-UBIC-COL-TARGET TO IX-SALES-QTR
012750     END-IF.
012760
012770 3211-COMPARAR-TRIM-SALES-F. EXIT.
012780
012790
012800*---- BUSCA LAS ETIQUETAS DE TRIMESTRE EN LA PRIMERA FILA - OPRTG ---
012810*    ANALOGO A 3210-UBICAR-COLUMNAS-SALES-I, SOBRE LA TABLA TB-OPRTG
012820 3220-UBICAR-COLUMNAS-OPRTG-I.
012830
012840     PERFORM 3221-COMPARAR-TRIM-OPRTG-I
012850        THRU 3221-COMPARAR-TRIM-OPRTG-F
012860        VARYING IX-OPRTG-QTR FROM 1 BY 1
012870           UNTIL IX-OPRTG-QTR IS GREATER THAN TBO-QTR-CANT (1).
012880
012890 3220-UBICAR-COLUMNAS-OPRTG-F. EXIT.
012900
012910
012920*---- COMPARA UN TRIMESTRE DE LA PRIMERA FILA DE RES. OPERATIVO ------
012930*    ANALOGO A 3211-COMPARAR-TRIM-SALES-I, SOBRE LA TABLA TB-OPRTG
012940 3221-COMPARAR-TRIM-OPRTG-I.
012950*    ANALOGO A 3211-COMPARAR-TRIM-SALES-I, SOBRE LA TABLA TB-OPRTG
012960
012970*    PRIMER IF: COINCIDE CON EL TRIMESTRE BASE
012980     IF TBO-QTR-ID (1 IX-OPRTG-QTR) IS EQUAL WS-ESTR-BASE-QTR
012990        SET WS-UBIC-COL-BASE TO IX-OPRTG-QTR
013000     END-IF
013010*    SEGUNDO IF: COINCIDE CON EL TRIMESTRE OBJETIVO
013020     IF TBO-QTR-ID (1 IX-OPRTG-QTR) IS EQUAL WS-ESTR-TARGET-QTR
013030        SET WS-UBIC-COL-TARGET TO IX-OPRTG-QTR
013040     END-IF.
013050
013060 3221-COMPARAR-TRIM-OPRTG-F. EXIT.
013070
013080
013090*---- BUSCA LAS ETIQUETAS DE TRIMESTRE EN LA PRIMERA FILA - NETIN ---
013100*    ANALOGO A 3210-UBICAR-COLUMNAS-SALES-I, SOBRE LA TABLA TB-NETIN
013110 3230-UBICAR-COLUMNAS-NETIN-I.
013120
013130     PERFORM 3231-COMPARAR-TRIM-NETIN-I
013140        THRU 3231-COMPARAR-TRIM-NETIN-F
013150        VARYING IX-NETIN-QTR FROM 1 BY 1
013160           UNTIL IX-NETIN-QTR IS GREATER THAN TBN-QTR-CANT (1).
013170
013180 3230-UBICAR-COLUMNAS-NETIN-F. EXIT.
013190
013200
013210*---- COMPARA UN TRIMESTRE DE LA PRIMERA FILA DE RESULTADO NETO ------
013220*    ANALOGO A 3211-COMPARAR-TRIM-SALES-I, SOBRE LA TABLA TB-NETIN
013230 3231-COMPARAR-TRIM-NETIN-I.
013240*    ANALOGO A 3211-COMPARAR-TRIM-SALES-I, SOBRE LA TABLA TB-NETIN
013250
013260*    PRIMER IF: COINCIDE CON EL TRIMESTRE BASE
013270     IF TBN-QTR-ID (1 IX-NETIN-QTR) IS EQUAL WS-ESTR-BASE-QTR
013280        SET WS-UBIC-COL-BASE TO IX-NETIN-QTR
013290     END-IF
013300*    SEGUNDO IF: COINCIDE CON EL TRIMESTRE OBJETIVO
013310     IF TBN-QTR-ID (1 IX-NETIN-QTR) IS EQUAL WS-ESTR-TARGET-QTR
013320        SET WS-UBIC-COL-TARGET TO IX-NETIN-QTR
013330     END-IF.
013340
013350 3231-COMPARAR-TRIM-NETIN-F. EXIT.
013360
013370
013380*---- ARMA EL AREA DE LLAMADA E INVOCA EL MOTOR DE CALCULO ----------
013390*    COPIA EL MINIMO EXIGIDO POR LA ESTRATEGIA VIGENTE Y EL
013400*    SWITCH DE TRAZA (ENCENDIDO DESDE EL JCL POR UPSI-0) AL AREA
013410*    DE LLAMADA, INVOCA SCRNCAL POR CALL Y, SI EL RESULTADO VINO
013420*    APROBADO, DELEGA EL ARMADO Y LA GRABACION DEL REGISTRO DE
013430*    RESULTADO A 3400-ACEPTAR-ACCION-I.  WS-AREA-LLAMADA YA TRAE
013440*    CARGADOS LOS DOS IMPORTES Y SUS INDICADORES DE NO DISPONIBLE
013450*    DESDE EL PARRAFO 311X QUE LLAMO A ESTE.
013460 3300-EVALUAR-ACCION-I.
013470
013480*    WS-AREA-LLAMADA YA FUE ARMADA POR EL PARRAFO 3110/3120/3130
013490*    QUE INVOCO ESTE (NOMBRE DE LA ACCION E IMPORTES BASE/OBJETIVO)
013500*    - AQUI SOLO FALTA COMPLETAR EL PORCENTAJE MINIMO Y LA TRAZA
013510     MOVE WS-ESTR-MINIMO TO WS-CALL-MINIMO
013520
013530*    EL SWITCH UPSI-0 (RUN-CON-TRAZA) SE TRASLADA A LA LINKAGE
013540*    DEL SUBPROGRAMA COMO UN INDICADOR S/N, PORQUE CP-STRAT NO
013550*    CONOCE EL SPECIAL-NAMES DE ESTE PROGRAMA
013560     IF RUN-CON-TRAZA THEN
013570        MOVE 'S' TO WS-CALL-TRAZA
013580     ELSE
013590        MOVE 'N' TO WS-CALL-TRAZA
013600     END-IF
013610
013620*    EL CALL DELEGA TODO EL CALCULO DE CRECIMIENTO Y LA DECISION
013630*    DE APROBAR/RECHAZAR A CP-STRAT (VER COPY CP-STRAT PARA LA
013640*    FORMULA DE PORCENTAJE DE CRECIMIENTO Y SUS CASOS ESPECIALES)
013650     CALL WS-PGM-SCRNCAL USING WS-AREA-LLAMADA
013660
013670*    SOLO LAS ACCIONES QUE CP-STRAT MARCO COMO APROBADAS BAJAN A
013680*    4000-GRABAR-RESULT-I (VIA 3400) - LAS RECHAZADAS NO GENERAN
013690*    NINGUN REGISTRO EN EL ARCHIVO DE RESULTADOS
013700     IF WS-CALL-STOCK-APROBADO THEN
013710        PERFORM 3400-ACEPTAR-ACCION-I THRU 3400-ACEPTAR-ACCION-F
013720     END-IF.
013730
013740 3300-EVALUAR-ACCION-F. EXIT.
013750
013760
013770*---- ARMA Y GRABA EL REGISTRO DE RESULTADO DE UNA ACCION APROBADA --
013780*    TRASLADA EL RESULTADO DEL CALCULO (WS-AREA-LLAMADA, YA
013790*    VUELTO DE SCRNCAL) AL REGISTRO DE SALIDA RS-REGISTRO-RESULTADO
013800*    DE CP-RESLT.CBL, SUMA 1 AL CONTADOR DE ACEPTADAS DE LA
013810*    ENTRADA DE TABLA DE ESTA ESTRATEGIA Y GRABA EL REGISTRO
013820*    (4000-GRABAR-RESULT-I)
013830 3400-ACEPTAR-ACCION-I.
013840*    LOS SEIS MOVE ARMAN EL REGISTRO DE SALIDA CAMPO A CAMPO:
013850*    NOMBRE DE LA ESTRATEGIA, NOMBRE DE LA ACCION, LOS DOS
013860*    IMPORTES Y EL PORCENTAJE DE CRECIMIENTO CALCULADOS POR
013870*    SCRNCAL, Y EL INDICADOR DE TURNAROUND (S/N) - TODOS TOMADOS
013880*    DE WS-AREA-LLAMADA TAL COMO VOLVIO DEL CALL EN 3300
013890
013900     MOVE WS-ESTR-NOMBRE       TO RS-STRATEGY-NAME
013910     MOVE WS-STOCK-CORRIENTE   TO RS-STOCK-NAME
013920     MOVE WS-CALL-BASE-AMOUNT  TO RS-BASE-AMOUNT
013930     MOVE WS-CALL-TARGET-AMOUNT TO RS-TARGET-AMOUNT
013940     MOVE WS-CALL-GROWTH-PCT   TO RS-GROWTH-PCT
013950     MOVE WS-CALL-TURNAROUND   TO RS-TURNAROUND
013960
013970*    SUMA AL CONTADOR DE ACEPTADAS DE ESTA ESTRATEGIA EN
013980*    WS-ESTRAT-TABLA, USADO MAS TARDE POR 5150-SECCION-ESTRATEGIA-I
013990*    PARA DECIDIR SI IMPRIME DETALLE O LA LINEA "NO STOCKS PASSED"
014000     ADD 1 TO WS-ESTR-TAB-CANT (WS-ESTR-TAB-IX-ACTUAL)
014010
014020     PERFORM 4000-GRABAR-RESULT-I THRU 4000-GRABAR-RESULT-F.
014030
014040 3400-ACEPTAR-ACCION-F. EXIT.
014050
014060
014070*---- ESCRITURA DEL REGISTRO DE RESULTADO ----------------------------
014080*    UN WRITE POR ACCION ACEPTADA; SI FALLA, MUESTRA EL IMPORTE
014090*    BASE CRUDO (VISTA REDEFINES DE DEPURACION) JUNTO CON EL FILE
014100*    STATUS PARA FACILITAR EL DIAGNOSTICO Y ABORTA LA CORRIDA
014110 4000-GRABAR-RESULT-I.
014120*    UNICO WRITE DE RESULTADOS DE TODO EL PROGRAMA; LO INVOCA
014130*    SIEMPRE 3400-ACEPTAR-ACCION-I, UNA VEZ POR CADA ACCION QUE
014140*    APROBO EL MINIMO EXIGIDO EN SCRNCAL
014150
014160     WRITE REG-RESULTADO FROM RS-REGISTRO-RESULTADO
014170     IF FS-RESULT IS NOT EQUAL '00' THEN
014180*       IGUAL QUE EN 3200-UBICAR-COLUMNAS-I, EL DIAGNOSTICO USA LA
014190*       VISTA REDEFINES DE BYTES CRUDOS DE RS-BASE-AMOUNT
014200*       (WS-DIAG-RESULTADO-CRUDO EN WORKING-STORAGE) PARA MOSTRAR
014210*       EL IMPORTE TAL COMO QUEDO EN MEMORIA AL MOMENTO DEL ERROR,
014220*       SIN DEPENDER DE UNA EDICION QUE PODRIA FALLAR SI EL CAMPO
014230*       EMPACADO QUEDO CORRUPTO
014240        MOVE RS-BASE-AMOUNT TO WS-DIAG-RES-NUM
014250        DISPLAY '* ERROR EN GRABACION RESULTADOS = ' FS-RESULT
014260                 ' COD. DEPURACION = ' WS-DIAG-RES-BYTES
014270        MOVE 9999 TO RETURN-CODE
014280     END-IF.
014290
014300 4000-GRABAR-RESULT-F. EXIT.
014310
014320
014330*---- LISTADO DE CORRIDA - UNA SECCION POR ESTRATEGIA EJECUTADA -----
014340*    RECORRE WS-ESTRAT-TABLA (ORDEN DE LECTURA) EN LUGAR DE CORTAR
014350*    POR CAMBIO DE NOMBRE SOBRE RESULTADOS, PARA QUE LAS
014360*    ESTRATEGIAS SIN NINGUNA ACCION ACEPTADA TAMBIEN TENGAN
014370*    SECCION EN EL LISTADO (RESULTADOS NO GUARDA FILAS DE ELLAS).
014380*    ABRE RESULTADOS DE NUEVO, ESTA VEZ EN INPUT, HACE LA PRIMERA
014390*    LECTURA Y LUEGO RECORRE LA TABLA DE ESTRATEGIAS CON PERFORM
014400*    VARYING, UNA SECCION POR ENTRADA (5150-SECCION-ESTRATEGIA-I).
014410 5000-REPORTE-I.
014420*    RESULTADOS SE ABRIO EN OUTPUT DENTRO DE 2000-CARGA-ESTRAT-I Y
014430*    YA SE CERRO AHI MISMO AL TERMINAR DE EVALUAR TODAS LAS
014440*    ESTRATEGIAS; ACA SE VUELVE A ABRIR, ESTA VEZ EN INPUT, PARA
014450*    RELEER TODO LO GRABADO Y ARMAR EL LISTADO EN EL ORDEN EN QUE
014460*    LAS ACCIONES FUERON APROBADAS
014470
014480     SET WS-NO-FIN-RESULT TO TRUE
014490
014500     OPEN INPUT RESULTADOS
014510     IF FS-RESULT IS NOT EQUAL '00' THEN
014520        DISPLAY '* ERROR EN OPEN RESULTADOS PARA LISTADO = '
014530                                                  FS-RESULT
014540        MOVE 9999 TO RETURN-CODE
014550        SET WS-FIN-RESULT TO TRUE
014560     END-IF
014570
014580*    PRIMERA LECTURA DE ADELANTO (READ-AHEAD); 5150/5200 COMPARAN
014590*    SIEMPRE CONTRA EL REGISTRO YA LEIDO, NUNCA LEEN UNO NUEVO
014600*    ANTES DE PROCESARLO
014610     IF WS-NO-FIN-RESULT THEN
014620        PERFORM 5100-LEER-RESULT-I THRU 5100-LEER-RESULT-F
014630     END-IF
014640
014650*    UNA VUELTA POR CADA ESTRATEGIA VALIDA, EN EL MISMO ORDEN EN
014660*    QUE FUERON LEIDAS DEL ARCHIVO DE ESTRATEGIAS (ORDEN QUE
014670*    WS-ESTRAT-TABLA CONSERVA DESDE 3000-EVALUAR-ESTRATEGIA-I)
014680     PERFORM 5150-SECCION-ESTRATEGIA-I
014690             THRU 5150-SECCION-ESTRATEGIA-F
014700        VARYING IX-ESTR-TAB FROM 1 BY 1
014710           UNTIL IX-ESTR-TAB IS GREATER THAN WS-ESTRAT-VALIDAS-CANT
014720
014730     CLOSE RESULTADOS
014740     IF FS-RESULT IS NOT EQUAL '00' THEN
014750        DISPLAY '* ERROR EN CLOSE RESULTADOS DEL LISTADO = '
014760                                                  FS-RESULT
014770        MOVE 9999 TO RETURN-CODE
014780     END-IF
014790
014800     CLOSE LISTADO
014810     IF FS-LISTADO IS NOT EQUAL '00' THEN
014820        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
014830        MOVE 9999 TO RETURN-CODE
014840     END-IF.
014850
014860 5000-REPORTE-F. EXIT.
014870
014880
014890*---- LECTURA SECUENCIAL DEL ARCHIVO RESULTADOS PARA EL LISTADO -----
014900*    MISMO PATRON DE LECTURA QUE LOS DEMAS ARCHIVOS, PERO SIN
014910*    SUMAR A UN CONTADOR DE LEIDOS (ESE TOTAL YA SE LLEVA POR
014920*    WS-ACC-ACEPTADAS-CANT EN 5200-DETALLE-I)
014930 5100-LEER-RESULT-I.
014940
014950*    RESULTADOS QUEDO ABIERTO EN INPUT DESDE 5000-REPORTE-I; ESTA
014960*    ES LA SEGUNDA VUELTA DE LECTURA SOBRE EL MISMO ARCHIVO QUE
014970*    2000-CARGA-ESTRAT-I GRABO EN OUTPUT MAS ARRIBA
014980     READ RESULTADOS INTO RS-REGISTRO-RESULTADO
014990
015000     EVALUATE FS-RESULT
015010*       '00' = HAY UN REGISTRO NUEVO PARA MOSTRAR EN EL DETALLE
015020        WHEN '00'
015030           CONTINUE
015040        WHEN '10'
015050           SET WS-FIN-RESULT TO TRUE
015060        WHEN OTHER
015070           DISPLAY '* ERROR RELEYENDO RESULTADOS = ' FS-RESULT
015080           MOVE 9999 TO RETURN-CODE
015090           SET WS-FIN-RESULT TO TRUE
015100     END-EVALUATE.
015110
015120 5100-LEER-RESULT-F. EXIT.
015130
015140
015150*---- SECCION DEL LISTADO PARA UNA ENTRADA DE LA TABLA --------------
015160*    IMPRIME EL TITULO Y EL SUBTITULO CON EL NOMBRE DE LA
015170*    ESTRATEGIA DE ESTA ENTRADA DE TABLA; SI NO ACEPTO NINGUNA
015180*    ACCION (WS-ESTR-TAB-CANT = CERO) IMPRIME LA LINEA "NO STOCKS
015190*    PASSED" Y NO ENTRA A DETALLE; SI ACEPTO UNA O MAS, IMPRIME LA
015200*    CABECERA DE CANTIDAD, EL ENCABEZADO DE COLUMNAS Y RECORRE EL
015210*    DETALLE MIENTRAS EL REGISTRO YA LEIDO DE RESULTADOS
015220*    PERTENEZCA A ESTA MISMA ESTRATEGIA (COMPARANDO
015230*    RS-STRATEGY-NAME CONTRA EL NOMBRE DE LA ENTRADA DE TABLA).
015240 5150-SECCION-ESTRATEGIA-I.
015250*    CADA VUELTA DE ESTE PARRAFO IMPRIME UNA ESTRATEGIA COMPLETA
015260*    DEL LISTADO: TITULO DE PAGINA NUEVA, SUBTITULO CON EL NOMBRE
015270*    (TOMADO DE LA ENTRADA IX-ESTR-TAB DE WS-ESTRAT-TABLA, EN
015280*    ORDEN DE LECTURA DEL ARCHIVO DE ESTRATEGIAS) Y UNA LINEA
015290*    SEPARADORA ANTES DE DECIDIR SI HAY DETALLE PARA IMPRIMIR
015300
015310     MOVE WS-ESTR-TAB-NOMBRE (IX-ESTR-TAB) TO IMP-SUB-NOMBRE
015320     WRITE REG-LISTADO FROM IMP-TITULO        AFTER PAGE
015330     WRITE REG-LISTADO FROM IMP-SUBTITULO      AFTER 1
015340     WRITE REG-LISTADO FROM WS-LINE            AFTER 1
015350
015360*    SIN ACCIONES ACEPTADAS (CONTADOR EN CERO): SOLO LA LINEA "NO
015370*    STOCKS PASSED", SIN ENCABEZADO DE COLUMNAS NI DETALLE
015380     IF WS-ESTR-TAB-CANT (IX-ESTR-TAB) IS EQUAL ZEROS THEN
015390        WRITE REG-LISTADO FROM IMP-NO-PASO      AFTER 1
015400     ELSE
015410*       CON UNA O MAS ACEPTADAS: CANTIDAD, ENCABEZADO DE COLUMNAS
015420*       Y EL DETALLE FILA POR FILA (5200), QUE SE DETIENE CUANDO
015430*       CAMBIA EL NOMBRE DE ESTRATEGIA DEL REGISTRO YA LEIDO DE
015440*       RESULTADOS O CUANDO EL ARCHIVO SE TERMINA - RESULTADOS
015450*       ESTA GRABADO EN EL MISMO ORDEN EN QUE SE EVALUARON LAS
015460*       ESTRATEGIAS, POR ESO EL CORTE POR CAMBIO DE NOMBRE FUNCIONA
015470        MOVE WS-ESTR-TAB-CANT (IX-ESTR-TAB) TO IMP-PASO-NUM
015480        WRITE REG-LISTADO FROM IMP-PASO-CANT    AFTER 1
015490        WRITE REG-LISTADO FROM IMP-ENCAB-DETALLE AFTER 1
015500        WRITE REG-LISTADO FROM WS-LINE2          AFTER 1
015510        PERFORM 5200-DETALLE-I THRU 5200-DETALLE-F
015520           UNTIL WS-FIN-RESULT OR
015530                 RS-STRATEGY-NAME IS NOT EQUAL
015540                             WS-ESTR-TAB-NOMBRE (IX-ESTR-TAB)
015550        WRITE REG-LISTADO FROM WS-LINE2          AFTER 1
015560     END-IF
015570
015580*    LINEA EN BLANCO ENTRE UNA SECCION DE ESTRATEGIA Y LA SIGUIENTE
015590     WRITE REG-LISTADO FROM WS-SEPARATE          AFTER 1.
015600
015610 5150-SECCION-ESTRATEGIA-F. EXIT.
015620
015630
015640*---- DETALLE DE UNA ACCION ACEPTADA DENTRO DE LA SECCION -----------
015650*    IMPRIME UNA FILA POR REGISTRO DE RESULTADOS QUE PERTENECE A
015660*    LA ESTRATEGIA EN CURSO: NOMBRE DE LA ACCION, IMPORTE BASE,
015670*    IMPORTE OBJETIVO Y, EN LA COLUMNA DE CRECIMIENTO, EL
015680*    PORCENTAJE CALCULADO O EL LITERAL 'TURNAROUND' SI
015690*    RS-TURNAROUND VALE 'Y' (VIA IMP-DET-CREC-ALFA REDEFINES) -
015700*    LUEGO AVANZA LA LECTURA DE RESULTADOS PARA LA PROXIMA VUELTA
015710*    DEL PERFORM UNTIL DE 5150-SECCION-ESTRATEGIA-I.
015720 5200-DETALLE-I.
015730*    LOS PRIMEROS TRES MOVE PASAN EL NOMBRE DE LA ACCION Y LOS DOS
015740*    IMPORTES DEL REGISTRO DE RESULTADOS A LA LINEA DE DETALLE
015750*    (IMP-DET-BASE/IMP-DET-TARGET SON PIC -Z(10)9.99, TAN ANCHOS
015760*    COMO RS-BASE-AMOUNT/RS-TARGET-AMOUNT PARA NO TRUNCAR EL
015770*    DIGITO DE MAYOR ORDEN)
015780
015790     MOVE RS-STOCK-NAME     TO IMP-DET-ACCION
015800     MOVE RS-BASE-AMOUNT    TO IMP-DET-BASE
015810     MOVE RS-TARGET-AMOUNT  TO IMP-DET-TARGET
015820
015830*    LA COLUMNA DE CRECIMIENTO MUESTRA EL LITERAL 'TURNAROUND'
015840*    (VIA LA REDEFINES ALFANUMERICA IMP-DET-CREC-ALFA) CUANDO LA
015850*    ACCION PASO DE NEGATIVO A POSITIVO ENTRE EL TRIMESTRE BASE Y
015860*    EL OBJETIVO; EN CUALQUIER OTRO CASO MUESTRA EL PORCENTAJE
015870*    CALCULADO POR SCRNCAL (RS-GROWTH-PCT, EDITADO EN IMP-DET-CREC)
015880     IF RS-TURNAROUND IS EQUAL 'Y' THEN
015890        MOVE 'TURNAROUND' TO IMP-DET-CREC-ALFA
015900     ELSE
015910        MOVE RS-GROWTH-PCT TO IMP-DET-CREC
015920     END-IF
015930
015940     WRITE REG-LISTADO FROM IMP-REG-DETALLE        AFTER 1
015950
015960     ADD 1 TO WS-ACC-ACEPTADAS-CANT
015970
015980     PERFORM 5100-LEER-RESULT-I THRU 5100-LEER-RESULT-F.
015990
016000 5200-DETALLE-F. EXIT.
016010
016020
016030*---- ESTADISTICAS DE CIERRE DE CORRIDA ------------------------------
016040*    UNICO PUNTO DE SALIDA DEL PROGRAMA (LLAMADO DESDE
016050*    MAIN-PROGRAM-INICIO DESPUES DE 5000-REPORTE-I); MUESTRA EN
016060*    CONSOLA LOS SIETE CONTADORES ACUMULADOS DURANTE TODA LA
016070*    CORRIDA (LECTURA DE FINDATA, ESTRATEGIAS Y ACCIONES) PARA
016080*    QUE EL OPERADOR PUEDA VERIFICAR EL VOLUMEN PROCESADO SIN
016090*    NECESIDAD DE ABRIR EL LISTADO.
016100 9999-FINAL-I.
016110*    LOS SIETE CONTADORES SE MUESTRAN SIEMPRE EN EL MISMO ORDEN EN
016120*    QUE SE VAN ACUMULANDO A LO LARGO DE LA CORRIDA (FINDATA,
016130*    ESTRATEGIAS, ACCIONES); CADA UNO SE PASA POR WS-FORMATO-PRINT
016140*    (CAMPO EDITADO COMUN A TODO EL PROGRAMA) ANTES DE SU DISPLAY
016150*    PORQUE LOS CONTADORES SON COMP Y NO SE MUESTRAN BIEN
016160*    DIRECTAMENTE EN UN DISPLAY
016170
016180     DISPLAY ' '
016190     DISPLAY '**********************************************'
016200*    CANTIDAD TOTAL DE FILAS LEIDAS DE FINDATA, LAS TRES METRICAS
016210*    JUNTAS (SALES + OPRTG + NETIN)
016220     MOVE WS-FINDAT-LEIDOS-CANT  TO WS-FORMATO-PRINT
016230     DISPLAY 'FINDATA - REGISTROS LEIDOS.......: '
016240                                              WS-FORMATO-PRINT
016250*    FILAS DE FINDATA CON UN CODIGO DE METRICA DISTINTO DE SA/OP/NI
016260*    (SIEMPRE CERO SI LA CORRIDA TERMINO BIEN, YA QUE ESTE CASO
016270*    ABORTA EL JOB DESDE 1200-CLASIFICAR-METRICA-I)
016280     MOVE WS-FINDAT-DESC-CANT    TO WS-FORMATO-PRINT
016290     DISPLAY 'FINDATA - METRICA DESCONOCIDA....: '
016300                                              WS-FORMATO-PRINT
016310*    TOTAL DE REGISTROS LEIDOS DEL ARCHIVO DE ESTRATEGIAS
016320     MOVE WS-ESTRAT-LEIDAS-CANT  TO WS-FORMATO-PRINT
016330     DISPLAY 'ESTRATEGIAS LEIDAS...............: '
016340                                              WS-FORMATO-PRINT
016350*    ESTRATEGIAS QUE PASARON LA VALIDACION DE 2200-VALIDAR-ESTRAT-I
016360*    Y LLEGARON A EVALUARSE
016370     MOVE WS-ESTRAT-VALIDAS-CANT TO WS-FORMATO-PRINT
016380     DISPLAY 'ESTRATEGIAS VALIDAS..............: '
016390                                              WS-FORMATO-PRINT
016400*    ESTRATEGIAS RECHAZADAS, LISTADAS EN DETALLE POR
016410*    2900-HANDLE-ERROR-I
016420     MOVE WS-ESTRAT-ERROR-CANT   TO WS-FORMATO-PRINT
016430     DISPLAY 'ESTRATEGIAS CON ERROR.............: '
016440                                              WS-FORMATO-PRINT
016450*    TOTAL DE ACCIONES QUE ENTRARON A 3300-EVALUAR-ACCION-I
016460*    (LLAMARON A SCRNCAL), APROBADAS O NO
016470     MOVE WS-ACC-EVALUADAS-CANT  TO WS-FORMATO-PRINT
016480     DISPLAY 'ACCIONES EVALUADAS...............: '
016490                                              WS-FORMATO-PRINT
016500*    ACCIONES QUE APROBARON EL MINIMO Y QUEDARON GRABADAS EN
016510*    RESULTADOS - ES LA CANTIDAD DE FILAS DE DETALLE DEL LISTADO
016520     MOVE WS-ACC-ACEPTADAS-CANT  TO WS-FORMATO-PRINT
016530     DISPLAY 'ACCIONES ACEPTADAS................: '
016540                                              WS-FORMATO-PRINT
016550     DISPLAY '**********************************************'.
016560
016570 9999-FINAL-F. EXIT.
