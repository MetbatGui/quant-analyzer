000100******************************************************************
000110*    CP-STRAT                                                   *
000120******************************************************************
000130*    LAYOUT ESTRATEGIA DE SCREENING (REGLA ACTIVA)               *
000140*    REGISTRO DE LONGITUD FIJA - 82 BYTES (VER USAGE COMP-3)     *
000150******************************************************************
000160*    HISTORIAL DE CAMBIOS                                        *
000170*    ---------------------------------------------------------- *
000180*    1990-11-05  RAB  REQ-0045  ALTA DEL LAYOUT ORIGINAL         *
000190*    1996-05-14  JLC  REQ-0121  SE AGREGA ST-MIN-GROWTH-PCT      *
000200*    1999-01-08  MHV  REQ-0155  REVISION Y2K - SIN IMPACTO       *
000210*    2005-10-19  RAB  REQ-0233  AGREGADO EL REDEFINES DE         *
000220*                               DIAGNOSTICO ST-REG-CRUDO         *
000230*    2016-02-11  NPS  REQ-0360  SE ABRE ST-REG-CRUDO PARA AISLAR *
000240*                               LOS BYTES DE ST-MIN-GROWTH-PCT Y *
000250*                               PODER DETECTARLO NO INFORMADO EN *
000260*                               2200-VALIDAR-ESTRAT-I            *
000270******************************************************************
000280*    POSICION RELATIVA (01:30) NOMBRE DE LA ESTRATEGIA - TAMBIEN *
000290*    IDENTIFICA EL CONJUNTO DE RESULTADOS QUE GENERA             *
000300 01  ST-REGISTRO-ESTRATEGIA.
000310     03  ST-NAME                 PIC X(30)    VALUE SPACES.
000320*    POSICION RELATIVA (31:12) TIPO DE REGLA
000330*    UNICO TIPO VIGENTE = QOQ-GROWTH  (CRECIMIENTO TRIM. A TRIM.)
000340     03  ST-TYPE                 PIC X(12)    VALUE SPACES.
000350*    POSICION RELATIVA (43:02) CODIGO DE METRICA A EVALUAR
000360     03  ST-METRIC-CODE          PIC X(02)    VALUE SPACES.
000370*    POSICION RELATIVA (45:07) TRIMESTRE BASE
000380     03  ST-BASE-QTR             PIC X(07)    VALUE SPACES.
000390*    POSICION RELATIVA (52:07) TRIMESTRE OBJETIVO
000400     03  ST-TARGET-QTR           PIC X(07)    VALUE SPACES.
000410*    A PARTIR DE LA POSICION 59, CRECIMIENTO MINIMO EXIGIDO
000420*    EXPRESADO COMO FRACCION - 1,0000 EQUIVALE A +100%
000430     03  ST-MIN-GROWTH-PCT       PIC S9(03)V9(04) COMP-3
000440                                              VALUE ZEROS.
000450     03  FILLER                  PIC X(20)    VALUE SPACES.
000460******************************************************************
000470*    REQ-0233 - VISTA CRUDA DEL REGISTRO PARA EL LISTADO DE      *
000480*    ERRORES DE VALIDACION (2200-VALIDAR-ESTRAT-I)               *
000490*    REQ-0360 - SE PARTE ST-CRUDO-RESTO PARA AISLAR LOS 4 BYTES  *
000500*    DEL CAMPO EMPACADO ST-MIN-GROWTH-PCT (ST-CRUDO-MINIMO); UN  *
000510*    REGISTRO CUYO MINIMO NUNCA SE PERFORO LLEGA CON ESOS BYTES  *
000520*    EN BLANCOS, NO CON UN VALOR EMPACADO VALIDO                 *
000530 01  ST-REG-CRUDO REDEFINES ST-REGISTRO-ESTRATEGIA.
000540     03  ST-CRUDO-NOMBRE         PIC X(30).
000550     03  ST-CRUDO-TIPO-METRICA   PIC X(28).
000560     03  ST-CRUDO-MINIMO         PIC X(04).
000570     03  FILLER                  PIC X(20).
