000100******************************************************************
000110*    CP-RESLT                                                   *
000120******************************************************************
000130*    LAYOUT RESULTADO DE SCREENING (ACCION APROBADA)             *
000140*    REGISTRO DE LONGITUD FIJA - 81 BYTES (VER USAGE COMP-3)     *
000150******************************************************************
000160*    HISTORIAL DE CAMBIOS                                        *
000170*    ---------------------------------------------------------- *
000180*    1990-11-05  RAB  REQ-0045  ALTA DEL LAYOUT ORIGINAL         *
000190*    1996-05-14  JLC  REQ-0121  SE AGREGA RS-TURNAROUND          *
000200*    2005-10-19  RAB  REQ-0233  AGREGADO EL REDEFINES DE         *
000210*                               DIAGNOSTICO RS-REG-CRUDO         *
000220******************************************************************
000230*    POSICION RELATIVA (01:30) ESTRATEGIA QUE APROBO LA ACCION   *
000240 01  RS-REGISTRO-RESULTADO.
000250     03  RS-STRATEGY-NAME        PIC X(30)    VALUE SPACES.
000260*    POSICION RELATIVA (31:20) NOMBRE DE LA ACCION APROBADA
000270     03  RS-STOCK-NAME           PIC X(20)    VALUE SPACES.
000280*    A PARTIR DE LA POSICION 51, IMPORTE EN EL TRIMESTRE BASE
000290     03  RS-BASE-AMOUNT          PIC S9(11)V9(02) COMP-3
000300                                              VALUE ZEROS.
000310*    IMPORTE EN EL TRIMESTRE OBJETIVO
000320     03  RS-TARGET-AMOUNT        PIC S9(11)V9(02) COMP-3
000330                                              VALUE ZEROS.
000340*    CRECIMIENTO CALCULADO. LOS CASOS DE REVERSION (PERDIDA A
000350*    GANANCIA) LLEVAN EL VALOR MAXIMO DEL CAMPO
000360     03  RS-GROWTH-PCT           PIC S9(07)V9(04) COMP-3
000370                                              VALUE ZEROS.
000380*    INDICADOR DE REVERSION
000390*    Y = BASE <= 0 Y OBJETIVO > 0 (CRECIMIENTO "INFINITO")
000400*    N = CASO NORMAL
000410     03  RS-TURNAROUND           PIC X(01)    VALUE 'N'.
000420     03  FILLER                  PIC X(10)    VALUE SPACES.
000430******************************************************************
000440*    REQ-0233 - VISTA CRUDA DEL REGISTRO PARA TRAZA EN CONSOLA   *
000450 01  RS-REG-CRUDO REDEFINES RS-REGISTRO-RESULTADO.
000460     03  RS-CRUDO-NOMBRE         PIC X(30).
000470     03  RS-CRUDO-RESTO          PIC X(51).
