000100******************************************************************
000110*    CP-FINDAT                                                  *
000120******************************************************************
000130*    LAYOUT DATOS FINANCIEROS TRIMESTRALES POR ACCION            *
000140*    REGISTRO DE LONGITUD FIJA (VER USAGE COMP-3 EN LOS IMPORTES)*
000150******************************************************************
000160*    HISTORIAL DE CAMBIOS                                        *
000170*    ---------------------------------------------------------- *
000180*    1989-04-11  RAB  REQ-0031  ALTA DEL LAYOUT ORIGINAL         *
000190*    1991-09-03  JLC  REQ-0058  SE AMPLIA A 8 TRIMESTRES         *
000200*    1994-02-17  RAB  REQ-0102  AGREGADO FD-QTR-NA-FLAG          *
000210*    1999-01-08  MHV  REQ-0155  REVISION Y2K - SIN IMPACTO,      *
000220*                               LOS TRIMESTRES SE GUARDAN COMO   *
000230*                               ETIQUETA ALFANUMERICA AAAA/NQ    *
000240*    2003-06-30  JLC  REQ-0201  AGREGADO EL REDEFINES DE         *
000250*                               DIAGNOSTICO FD-REG-CRUDO         *
000260******************************************************************
000270*    POSICION RELATIVA (01:02) CODIGO DE METRICA                 *
000280*    SA = VENTAS ; OP = RESULTADO OPERATIVO ; NI = RESULTADO NETO*
000290 01  FD-REGISTRO-FINDAT.
000300     03  FD-METRIC-CODE          PIC X(02)    VALUE SPACES.
000310*    POSICION RELATIVA (03:20) NOMBRE DE LA ACCION - CLAVE UNICA
000320*    DENTRO DE LA METRICA
000330     03  FD-STOCK-NAME           PIC X(20)    VALUE SPACES.
000340*    POSICION RELATIVA (23:02) CANTIDAD DE TRIMESTRES CARGADOS
000350     03  FD-QTR-COUNT            PIC 9(02)    VALUE ZEROS.
000360*    A PARTIR DE LA POSICION 25, TABLA DE TRIMESTRES, EN ORDEN
000370*    CRONOLOGICO - 8 CASILLEROS
000380     03  FD-QTR-ENTRY OCCURS 8 TIMES
000390                      INDEXED BY IX-QTR-FD.
000400*        ETIQUETA DE TRIMESTRE  AAAA/NQ
000410         05  FD-QTR-ID           PIC X(07)    VALUE SPACES.
000420*        IMPORTE DEL TRIMESTRE, EN MILLONES DE MONEDA - SIGNO
000430*        NATURAL, LAS PERDIDAS EN NEGATIVO
000440         05  FD-QTR-AMOUNT       PIC S9(11)V9(02) COMP-3
000450                                              VALUE ZEROS.
000460*        INDICADOR DE VALOR NO DISPONIBLE
000470*        Y = FALTA EL DATO  ; N = DATO PRESENTE
000480         05  FD-QTR-NA-FLAG      PIC X(01)    VALUE 'N'.
000490     03  FILLER                  PIC X(15)    VALUE SPACES.
000500******************************************************************
000510*    REQ-0201 - VISTA CRUDA DEL REGISTRO PARA TRAZA DE ERRORES   *
000520*    DE LECTURA (SE MUESTRA EN LA CONSOLA CUANDO EL METRIC-CODE  *
000530*    LEIDO NO ES SA / OP / NI)                                   *
000540 01  FD-REG-CRUDO REDEFINES FD-REGISTRO-FINDAT.
000550     03  FD-CRUDO-TIPO           PIC X(02).
000560     03  FD-CRUDO-RESTO          PIC X(157).
