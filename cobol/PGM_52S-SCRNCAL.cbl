000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    SCRNCAL.
000120 AUTHOR.        R. BALBOA.
000130 INSTALLATION.  GERENCIA DE SISTEMAS - MESA DE INVERSIONES.
000140 DATE-WRITTEN.  1990-11-05.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - CIRCULACION RESTRINGIDA.
000170******************************************************************
000180*    SCRNCAL - MOTOR DE CALCULO DE CRECIMIENTO TRIM. A TRIM.     *
000190*    ============================================================
000200*    RECIBE POR LINKAGE UN PAR DE IMPORTES (BASE Y OBJETIVO) DE  *
000210*    UNA MISMA METRICA PARA UNA ACCION, MAS SUS INDICADORES DE   *
000220*    "NO DISPONIBLE" Y EL CRECIMIENTO MINIMO EXIGIDO POR LA      *
000230*    ESTRATEGIA QUE LO INVOCA.  DEVUELVE EL CRECIMIENTO          *
000240*    CALCULADO, EL INDICADOR DE REVERSION Y EL INDICADOR DE      *
000250*    APROBADO/RECHAZADO.  NO ACCEDE A ARCHIVOS.                  *
000260*                                                                *
000270*    REGLA DE CALCULO (VER MANUAL DE SCREENING CUANTITATIVO):    *
000280*    - SI FALTA EL VALOR BASE U OBJETIVO      -> INDEFINIDO      *
000290*    - SI BASE > 0                            -> (OBJ/BASE) - 1  *
000300*      REDONDEO A 4 DECIMALES SOBRE LA DIVISION FINAL            *
000310*    - SI BASE <= 0 Y OBJETIVO > 0            -> REVERSION       *
000320*      (CRECIMIENTO "INFINITO", SIEMPRE APROBADO)                *
000330*    - SI BASE <= 0 Y OBJETIVO <= 0            -> INDEFINIDO     *
000340*    - APRUEBA SI CRECIMIENTO >= MINIMO EXIGIDO (INDEFINIDO      *
000350*      NUNCA APRUEBA)                                            *
000360*                                                                *
000370*    ESTE PROGRAMA ES UNA SUBRUTINA "PURA": NO ABRE ARCHIVOS, NO *
000380*    ESCRIBE EN LISTADOS Y NO CONSERVA ESTADO ENTRE UN CALL Y EL *
000390*    SIGUIENTE.  TODO LO QUE NECESITA LLEGA POR LK-AREA-CALCULO  *
000400*    Y TODO LO QUE PRODUCE SE DEVUELVE POR LA MISMA AREA; POR    *
000410*    ESO PUEDE SER LLAMADO UNA VEZ POR CADA FILA DE LA TABLA DE  *
000420*    LA METRICA SIN ARRASTRAR RESULTADOS DE LA FILA ANTERIOR.    *
000430******************************************************************
000440*    HISTORIAL DE CAMBIOS                                        *
000450*    ---------------------------------------------------------- *
000460*    1990-11-05  RAB  REQ-0045  ALTA DEL PROGRAMA ORIGINAL       *
000470*    1993-08-22  JLC  REQ-0087  SE AGREGA EL CASO DE REVERSION   *
000480*                               (BASE <= 0 Y OBJETIVO > 0)       *
000490*    1996-05-14  JLC  REQ-0121  SE PARAMETRIZA EL MINIMO EXIGIDO *
000500*                               POR LINKAGE EN LUGAR DE FIJARLO  *
000510*                               EN EL PROGRAMA                   *
000520*    1999-01-08  MHV  REQ-0155  REVISION Y2K - SIN IMPACTO,      *
000530*                               EL PROGRAMA NO MANEJA FECHAS     *
000540*    2005-10-19  RAB  REQ-0233  SE AGREGAN LAS VISTAS DE         *
000550*                               DEPURACION SOBRE LOS IMPORTES    *
000560*    2011-03-02  MHV  REQ-0301  EL REDONDEO PASA DE TRUNCADO A   *
000570*                               ROUNDED SOBRE LA DIVISION FINAL  *
000580*    2016-02-11  NPS  REQ-0360  SE CORRIGE EL LITERAL DE         *
000590*                               WS-CREC-MAXIMO (ESTABA ESCRITO   *
000600*                               CON COMA DECIMAL, INVALIDO SIN   *
000610*                               DECIMAL-POINT IS COMMA); SE      *
000620*                               AMPLIA EL COMENTARIO PARRAFO A   *
000630*                               PARRAFO PARA LA REVISION DE      *
000640*                               MANTENIMIENTO DE ESTE TRIMESTRE  *
000650******************************************************************
000660
000670*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000680 ENVIRONMENT DIVISION.
000690*----------------------------------------------------------------
000700*    ESTE PROGRAMA NO TIENE ARCHIVOS PROPIOS (ES UNA SUBRUTINA
000710*    DE CALCULO PURA), POR LO QUE FILE-CONTROL QUEDA VACIO A
000720*    PROPOSITO -- NO ES UN OLVIDO DEL PROGRAMADOR.
000730*----------------------------------------------------------------
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760
000770*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000780 DATA DIVISION.
000790*----------------------------------------------------------------
000800*    NO HAY FILE SECTION PORQUE NO HAY ARCHIVOS ASOCIADOS AL
000810*    PROGRAMA; TODA EL AREA DE TRABAJO VIVE EN WORKING-STORAGE
000820*    Y EL INTERCAMBIO CON EL LLAMADOR EN LINKAGE SECTION.
000830*----------------------------------------------------------------
000840 FILE SECTION.
000850
000860 WORKING-STORAGE SECTION.
000870*=======================*
000880
000890 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000900
000910*----------- AREA DE TRABAJO DEL CALCULO ------------------------
000920*    WS-CREC-CALCULADO ACUMULA EL RESULTADO INTERMEDIO DE LA
000930*    DIVISION ANTES DE PASARLO A LK-GROWTH-PCT Y A LA VISTA DE
000940*    DEPURACION; SE MANTIENE SEPARADO DEL AREA DE LINKAGE PARA
000950*    QUE UN CALL POSTERIOR NO ARRASTRE UN VALOR CALCULADO A
000960*    MEDIAS SI EL PROGRAMA ABORTARA A MITAD DE UN COMPUTE.
000970 01  WS-AREA-CALCULO.
000980     03  WS-CREC-CALCULADO   PIC S9(07)V9(04) COMP-3
000990                                          VALUE ZEROS.
001000     03  FILLER              PIC X(06) VALUE SPACES.
001010
001020*----------- VALOR MAXIMO PARA EL CASO DE REVERSION -------------
001030*    CUANDO EL TRIMESTRE BASE ES CERO O NEGATIVO Y EL TRIMESTRE
001040*    OBJETIVO ES POSITIVO, LA METRICA "REVIRTIO" (PASO DE PERDIDA
001050*    A GANANCIA, O DE VENTA NULA A VENTA POSITIVA) Y LA TASA DE
001060*    CRECIMIENTO PORCENTUAL NO ESTA DEFINIDA MATEMATICAMENTE
001070*    (DIVISION POR CERO O POR UN NUMERO NEGATIVO).  LA REGLA DE
001080*    NEGOCIO TRATA ESTE CASO COMO UNA APROBACION AUTOMATICA Y
001090*    REPRESENTA EL CRECIMIENTO CON EL MAYOR VALOR QUE ADMITE EL
001100*    CAMPO EMPACADO, EN LUGAR DE DEJARLO INDEFINIDO.  EL LITERAL
001110*    USA PUNTO COMO SEPARADOR DECIMAL PORQUE EL PROGRAMA NO
001120*    DECLARA DECIMAL-POINT IS COMMA EN SPECIAL-NAMES (VER REQ-0360
001130*    MAS ARRIBA).
001140 77  WS-CREC-MAXIMO          PIC S9(07)V9(04) COMP-3
001150                                          VALUE 9999999.9999.
001160
001170*----------- SWITCH DE TRAZA (ACTIVADO POR EL LLAMADOR) ----------
001180*    LK-TRAZA VIAJA EN 'S' UNICAMENTE CUANDO SCRNBAT SE CORRE
001190*    CON UPSI-0 ENCENDIDO; EN CONDICIONES NORMALES DE PRODUCCION
001200*    QUEDA EN 'N' Y LOS DISPLAY DE TRAZA DE ESTE PROGRAMA NO
001210*    SE EJECUTAN.
001220 77  SW-TRAZA                PIC X       VALUE 'N'.
001230     88  TRAZA-ACTIVA                    VALUE 'S'.
001240     88  TRAZA-INACTIVA                  VALUE 'N'.
001250
001260*----------- VISTAS DE DEPURACION (REQ-0233) ---------------------
001270*    SE USAN SOLO CUANDO SW-TRAZA = 'S', PARA MOSTRAR EN
001280*    CONSOLA EL CONTENIDO CRUDO DE LOS IMPORTES INTERVINIENTES
001290*    SIN DEPENDER DE UNA CLAUSULA DISPLAY-EDITADA.  CADA CAMPO
001300*    EMPACADO TIENE SU REDEFINES A NIVEL BYTE PARA QUE, SI ALGUN
001310*    DIA APARECE UN VALOR SOSPECHOSO EN CONSOLA, SE PUEDA VOLCAR
001320*    EL CONTENIDO CRUDO DEL CAMPO SIN NECESITAR OTRO PROGRAMA.
001330 01  WS-DIAG-BASE.
001340*    IMPORTE BASE RECIBIDO, EN LA MISMA PRECISION QUE LK-BASE-
001350*    AMOUNT, SOLO PARA CONSOLA DE TRAZA.
001360     03  WS-DIAG-BASE-NUM    PIC S9(11)V9(02) COMP-3
001370                                          VALUE ZEROS.
001380     03  FILLER              PIC X(01) VALUE SPACES.
001390 01  WS-DIAG-BASE-CRUDO REDEFINES WS-DIAG-BASE.
001400     03  WS-DIAG-BASE-BYTES  PIC X(07).
001410     03  FILLER              PIC X(01).
001420
001430 01  WS-DIAG-TARGET.
001440*    IMPORTE OBJETIVO RECIBIDO, MISMO TRATAMIENTO QUE EL BASE.
001450     03  WS-DIAG-TARGET-NUM  PIC S9(11)V9(02) COMP-3
001460                                          VALUE ZEROS.
001470     03  FILLER              PIC X(01) VALUE SPACES.
001480 01  WS-DIAG-TARGET-CRUDO REDEFINES WS-DIAG-TARGET.
001490     03  WS-DIAG-TARGET-BYTES PIC X(07).
001500     03  FILLER              PIC X(01).
001510
001520 01  WS-DIAG-CRECIMIENTO.
001530*    CRECIMIENTO CALCULADO (O EL MAXIMO, EN CASO DE REVERSION),
001540*    COPIADO ACA SOLO PARA QUE LA TRAZA PUEDA MOSTRAR LOS BYTES
001550*    CRUDOS DEL CAMPO EMPACADO SI HACE FALTA DEPURAR UN REDONDEO.
001560     03  WS-DIAG-CREC-NUM    PIC S9(07)V9(04) COMP-3
001570                                          VALUE ZEROS.
001580     03  FILLER              PIC X(01) VALUE SPACES.
001590 01  WS-DIAG-CRECIMIENTO-CRUDO REDEFINES WS-DIAG-CRECIMIENTO.
001600     03  WS-DIAG-CREC-BYTES  PIC X(06).
001610     03  FILLER              PIC X(01).
001620
001630 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001640
001650*-----------------------------------------------------------------
001660*    LINKAGE SECTION - AREA DE COMUNICACION CON SCRNBAT.  SCRNBAT
001670*    ARMA ESTA AREA UNA VEZ POR CADA FILA DE LA TABLA DE LA
001680*    METRICA (3300-EVALUAR-ACCION-I), HACE EL CALL Y LEE DE
001690*    VUELTA LK-GROWTH-PCT/LK-TURNAROUND/LK-APROBADO; ESTE
001700*    PROGRAMA NUNCA REFERENCIA UN CAMPO DE SCRNBAT QUE NO SEA
001710*    ESTE.
001720 LINKAGE SECTION.
001730*================*
001740 01  LK-AREA-CALCULO.
001750*    ENTRADA - VALORES DE LA METRICA EN LOS DOS TRIMESTRES
001760     03  LK-BASE-AMOUNT      PIC S9(11)V9(02) COMP-3.
001770*    'Y' = LA METRICA NO ESTABA DISPONIBLE PARA ESE TRIMESTRE
001780*    (CASO NA DE LA TABLA FINANCIERA); EN ESE CASO NO SE INTENTA
001790*    NINGUN CALCULO Y EL RESULTADO QUEDA INDEFINIDO.
001800     03  LK-BASE-NA-FLAG     PIC X(01).
001810     03  LK-TARGET-AMOUNT    PIC S9(11)V9(02) COMP-3.
001820     03  LK-TARGET-NA-FLAG   PIC X(01).
001830*    ENTRADA - MINIMO EXIGIDO POR LA ESTRATEGIA
001840*    EXPRESADO COMO FRACCION (1,0000 = +100%), TAL COMO LLEGA
001850*    DESDE ST-MIN-GROWTH-PCT EN EL REGISTRO DE LA ESTRATEGIA.
001860     03  LK-MIN-GROWTH-PCT   PIC S9(03)V9(04) COMP-3.
001870*    SALIDA - RESULTADO DEL CALCULO
001880*    CRECIMIENTO CALCULADO; SI LK-TURNAROUND = 'Y' CONTIENE EL
001890*    VALOR MAXIMO (WS-CREC-MAXIMO), NO UN CRECIMIENTO REAL.
001900     03  LK-GROWTH-PCT       PIC S9(07)V9(04) COMP-3.
001910*    'Y' CUANDO SE APLICO LA REGLA DE REVERSION (BASE <= 0 Y
001920*    OBJETIVO > 0); EL LLAMADOR LO USA PARA IMPRIMIR EL LITERAL
001930*    'TURNAROUND' EN LUGAR DEL PORCENTAJE EN EL LISTADO.
001940     03  LK-TURNAROUND       PIC X(01).
001950     03  LK-APROBADO         PIC X(01).
001960         88  LK-STOCK-APROBADO           VALUE 'S'.
001970         88  LK-STOCK-RECHAZADO           VALUE 'N'.
001980*    ENTRADA - SWITCH DE TRAZA
001990     03  LK-TRAZA            PIC X(01).
002000     03  FILLER              PIC X(10).
002010
002020*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002030 PROCEDURE DIVISION USING LK-AREA-CALCULO.
002040
002050*----------------------------------------------------------------
002060*    PARRAFO PRINCIPAL - SECUENCIA FIJA DE TRES PASOS: INICIALIZA
002070*    EL AREA DE RESPUESTA, DESPACHA EL CALCULO SEGUN LOS VALORES
002080*    RECIBIDOS Y, POR ULTIMO, EMITE LA TRAZA DE SALIDA SI ESTA
002090*    ACTIVADA.  NO HAY GO TO NI SALIDAS ANTICIPADAS -- CADA
002100*    INVOCACION HACE SIEMPRE LOS TRES PASOS, AUNQUE EL SEGUNDO
002110*    RESUELVA "SIN CALCULO POSIBLE" (INDEFINIDO).
002120 MAIN-PROGRAM-INICIO.
002130
002140     PERFORM 0100-INICIO-I  THRU 0100-INICIO-F
002150     PERFORM 1000-CALCULO-I THRU 1000-CALCULO-F
002160     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002170
002180*    GOBACK Y NO STOP RUN, PORQUE ESTE PROGRAMA ES UNA SUBRUTINA
002190*    CALLADA DESDE SCRNBAT Y DEBE DEVOLVER EL CONTROL AL
002200*    PROGRAMA LLAMADOR, NO TERMINAR EL JOB.
002210 MAIN-PROGRAM-FINAL. GOBACK.
002220
002230
002240*----------------------------------------------------------------
002250*    0100-INICIO-I - PONE EL AREA DE RESPUESTA EN UN ESTADO
002260*    CONOCIDO ANTES DE CUALQUIER CALCULO: CRECIMIENTO EN CERO,
002270*    REVERSION EN 'N' Y APROBADO EN 'N', DE MODO QUE SI NINGUNA
002280*    RAMA DE 1000-CALCULO-I SE EJECUTA (CASO INDEFINIDO) EL
002290*    LLAMADOR RECIBE UN RESULTADO EXPLICITAMENTE "NO APROBADO"
002300*    EN LUGAR DE BASURA DE UN CALL ANTERIOR.  TAMBIEN COPIA EL
002310*    SWITCH DE TRAZA RECIBIDO POR LINKAGE A SW-TRAZA Y CARGA LAS
002320*    VISTAS DE DEPURACION DE BASE/OBJETIVO.
002330 0100-INICIO-I.
002340
002350*    RETURN-CODE EN CERO: ESTE PROGRAMA NUNCA ABORTA EL JOB, SOLO
002360*    INFORMA APROBADO/RECHAZADO POR LK-APROBADO.
002370     MOVE ZEROS       TO RETURN-CODE
002380     MOVE LK-TRAZA    TO SW-TRAZA
002390     MOVE 'N'         TO LK-TURNAROUND
002400     MOVE 'N'         TO LK-APROBADO
002410     MOVE ZEROS       TO LK-GROWTH-PCT
002420     MOVE LK-BASE-AMOUNT   TO WS-DIAG-BASE-NUM
002430     MOVE LK-TARGET-AMOUNT TO WS-DIAG-TARGET-NUM.
002440
002450*    LA TRAZA MUESTRA LOS TRES DATOS DE ENTRADA TAL COMO LLEGARON
002460*    POR LINKAGE, ANTES DE QUE 1000-CALCULO-I LOS TRANSFORME; ES
002470*    LA PRIMERA LINEA QUE SE REVISA CUANDO UN RESULTADO PARECE
002480*    INCORRECTO EN EL LISTADO.
002490     IF TRAZA-ACTIVA THEN
002500        DISPLAY '   SCRNCAL - BASE   = ' LK-BASE-AMOUNT
002510                 ' NA=' LK-BASE-NA-FLAG
002520        DISPLAY '   SCRNCAL - TARGET = ' LK-TARGET-AMOUNT
002530                 ' NA=' LK-TARGET-NA-FLAG
002540        DISPLAY '   SCRNCAL - MINIMO = ' LK-MIN-GROWTH-PCT
002550     END-IF.
002560
002570 0100-INICIO-F. EXIT.
002580
002590
002600*----------------------------------------------------------------
002610*    1000-CALCULO-I - PARRAFO DE DESPACHO.  PRIMERO DESCARTA EL
002620*    CASO "FALTA UN VALOR" (CUALQUIERA DE LOS DOS FLAGS NA EN
002630*    'Y'), QUE QUEDA INDEFINIDO Y NO EJECUTA NINGUN PARRAFO DE
002640*    CALCULO -- EL RESULTADO SIGUE SIENDO EL DEJADO POR
002650*    0100-INICIO-I (CRECIMIENTO CERO, NO APROBADO).  SI AMBOS
002660*    VALORES ESTAN DISPONIBLES, DECIDE ENTRE EL CASO NORMAL
002670*    (BASE > 0) Y EL CASO DE REVERSION (BASE <= 0 Y OBJETIVO > 0);
002680*    SI NINGUNA DE LAS DOS CONDICIONES SE CUMPLE (BASE <= 0 Y
002690*    OBJETIVO <= 0) EL RESULTADO TAMBIEN QUEDA INDEFINIDO.
002700 1000-CALCULO-I.
002710
002720     IF LK-BASE-NA-FLAG IS EQUAL 'Y' OR
002730        LK-TARGET-NA-FLAG IS EQUAL 'Y' THEN
002740*       FALTA UN VALOR: NO HAY NADA QUE CALCULAR, SE DEJA EL
002750*       RESULTADO INDEFINIDO ARMADO EN 0100-INICIO-I.
002760        CONTINUE
002770     ELSE
002780        IF LK-BASE-AMOUNT IS GREATER THAN ZEROS THEN
002790*          CASO NORMAL DE CRECIMIENTO TRIMESTRE A TRIMESTRE.
002800           PERFORM 1100-CRECIMIENTO-I THRU 1100-CRECIMIENTO-F
002810        ELSE
002820           IF LK-TARGET-AMOUNT IS GREATER THAN ZEROS THEN
002830*             BASE <= 0 Y OBJETIVO > 0: LA METRICA REVIRTIO.
002840              PERFORM 1200-REVERSION-I THRU 1200-REVERSION-F
002850           END-IF
002860*          SI CAE ACA (BASE <= 0 Y OBJETIVO <= 0) NO SE HACE
002870*          NADA MAS: EL RESULTADO QUEDA INDEFINIDO.
002880        END-IF
002890     END-IF.
002900
002910 1000-CALCULO-F. EXIT.
002920
002930
002940*----------------------------------------------------------------
002950*    1100-CRECIMIENTO-I - CASO NORMAL: BASE > 0.  LA TASA DE
002960*    CRECIMIENTO ES (OBJETIVO / BASE) - 1, REDONDEADA A 4
002970*    DECIMALES SOBRE LA DIVISION FINAL (REQ-0301 -- ANTES SE
002980*    TRUNCABA, LO QUE PODIA DEJAR AFUERA UNA ACCION QUE CUMPLIA
002990*    EL MINIMO POR UNA DIEZMILESIMA).  UNA VEZ CALCULADO, SE
003000*    COMPARA CONTRA EL MINIMO EXIGIDO POR LA ESTRATEGIA Y SE FIJA
003010*    EL INDICADOR DE APROBADO/RECHAZADO EN CONSECUENCIA.
003020 1100-CRECIMIENTO-I.
003030
003040*    LA DIVISION SE HACE SOBRE LOS IMPORTES ORIGINALES (COMP-3,
003050*    S9(11)V9(02)); EL RESULTADO INTERMEDIO SE GUARDA EN
003060*    WS-CREC-CALCULADO (S9(07)V9(04)) ANTES DE COPIARLO A LINKAGE.
003070     COMPUTE WS-CREC-CALCULADO ROUNDED =
003080             (LK-TARGET-AMOUNT / LK-BASE-AMOUNT) - 1
003090     MOVE WS-CREC-CALCULADO TO LK-GROWTH-PCT
003100     MOVE WS-CREC-CALCULADO TO WS-DIAG-CREC-NUM
003110
003120*    LA ESTRATEGIA APRUEBA LA ACCION SI EL CRECIMIENTO CALCULADO
003130*    ES IGUAL O SUPERIOR AL MINIMO EXIGIDO (>=, NO >); UN
003140*    CRECIMIENTO EXACTAMENTE IGUAL AL MINIMO CUENTA COMO PASADO.
003150     IF LK-GROWTH-PCT IS GREATER THAN OR EQUAL
003160                                  TO LK-MIN-GROWTH-PCT
003170        SET LK-STOCK-APROBADO TO TRUE
003180     ELSE
003190        SET LK-STOCK-RECHAZADO TO TRUE
003200     END-IF.
003210
003220 1100-CRECIMIENTO-F. EXIT.
003230
003240
003250*----------------------------------------------------------------
003260*    1200-REVERSION-I - CASO DE REVERSION: BASE <= 0 Y
003270*    OBJETIVO > 0 (POR EJEMPLO, LA ACCION PASO DE PERDIDA
003280*    OPERATIVA A GANANCIA, O DE UTILIDAD NETA NEGATIVA A
003290*    POSITIVA).  LA REGLA DE NEGOCIO CONSIDERA ESTE CASO UNA
003300*    MEJORA TAN FUERTE QUE SE APRUEBA SIEMPRE, SIN IMPORTAR EL
003310*    MINIMO EXIGIDO POR LA ESTRATEGIA, Y SE REPRESENTA CON EL
003320*    MAYOR VALOR POSIBLE (WS-CREC-MAXIMO) EN LUGAR DE UN
003330*    PORCENTAJE REAL -- EL LLAMADOR RECONOCE ESTE CASO POR
003340*    LK-TURNAROUND = 'Y' E IMPRIME EL LITERAL 'TURNAROUND' EN VEZ
003350*    DEL VALOR NUMERICO.
003360 1200-REVERSION-I.
003370
003380     MOVE 'Y' TO LK-TURNAROUND
003390     MOVE WS-CREC-MAXIMO TO LK-GROWTH-PCT
003400     MOVE WS-CREC-MAXIMO TO WS-DIAG-CREC-NUM
003410     SET LK-STOCK-APROBADO TO TRUE.
003420
003430 1200-REVERSION-F. EXIT.
003440
003450
003460*----------------------------------------------------------------
003470*    9999-FINAL-I - UNICO PUNTO DE SALIDA DEL PROGRAMA.  SOLO
003480*    EMITE LA LINEA DE TRAZA DE RESULTADO (CRECIMIENTO, INDICADOR
003490*    DE REVERSION E INDICADOR DE APROBADO) CUANDO LA TRAZA ESTA
003500*    ACTIVA; NO HAY OTRA LIMPIEZA QUE HACER PORQUE EL PROGRAMA NO
003510*    ABRIO ARCHIVOS NI RESERVO RECURSOS FUERA DE SU PROPIA AREA
003520*    DE WORKING-STORAGE.
003530 9999-FINAL-I.
003540
003550     IF TRAZA-ACTIVA THEN
003560        DISPLAY '   SCRNCAL - CRECIMIENTO = ' LK-GROWTH-PCT
003570                 ' REVERSION=' LK-TURNAROUND
003580                 ' APROBADO=' LK-APROBADO
003590     END-IF.
003600
003610 9999-FINAL-F. EXIT.
